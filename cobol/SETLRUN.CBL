000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SETLRUN.
000300 AUTHOR.        P. D. SOUSA.
000400 INSTALLATION.  HOWMUCHAH GROUP LEDGER SYSTEMS - HOME OFFICE.
000500 DATE-WRITTEN.  11/20/1995.
000600 DATE-COMPILED. 02/18/2003.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*================================================================*
000900*                     C H A N G E   L O G                       *
001000*================================================================*
001100* DATE      BY   TICKET     DESCRIPTION                         *
001200*----------------------------------------------------------------*
001300* 112000    PDS  GL-0216    ORIGINAL PROGRAM - NIGHTLY SETTLEMENT *
001400*                           RUN. LOADS A GROUP'S UNSETTLED       *
001500*                           SPLITS, NETS BALANCES PER CURRENCY,  *
001600*                           MINIMIZES TO CASH TRANSFERS, WRITES  *
001700*                           THE RUN HEADER AND TRANSACTIONS, AND *
001800*                           FLIPS THE SOURCE ROWS TO SETTLED.    *
001900* 061502    PDS  GL-0239    SPLIT THE MASTER/SPLIT/RUN-HEADER/   *
002000*                           TRANSACTION RECORD LAYOUTS OUT TO    *
002100*                           COPY MEMBERS (GL-0233/0234/0237/     *
002200*                           0238) - RELINKED AGAINST THEM HERE.  *
002300* 021803    PDS  GL-0247    ADDED 9000-COMMIT-RUN - A RUN THAT   *
002400*                           ABENDED AFTER WRITING SOME           *
002500*                           SETTLEMENTS BUT BEFORE FLIPPING THE  *
002600*                           SOURCE SPLITS LEFT GL-0199'S TEST    *
002700*                           GROUP WITH DUPLICATE TRANSACTIONS    *
002800*                           ON RERUN. ALL OUTPUT IS NOW STAGED TO *
002900*                           WORK FILES AND COPIED TO THE REAL    *
003000*                           OUTPUT FILES ONLY AFTER EVERY STAGE  *
003100*                           HAS SUCCEEDED.                       *
003200* 040704    PDS  GL-0256    CORRECTED 4100-ACCUM-EXPENSE - THE    *
003300*                           PAYER WAS BEING CREDITED WITH THE    *
003400*                           EXPENSE'S EXM-TOTAL-AMOUNT INSTEAD   *
003500*                           OF THE SUM OF ITS OWN SPLIT LINES,   *
003600*                           WHICH LEFT A PHANTOM PENNY ON ANY     *
003700*                           EXPENSE WHERE THE TWO DIFFERED BY A  *
003800*                           CENT OF ROUNDING. SEE GL-0256 EDIT   *
003900*                           SHEET.                                *
004000* 091005    PDS  GL-0261    ADDED THE HALF-CENT ZERO-THRESHOLD TO *
004100*                           5000-MINIMIZE-DEBTS - A PAIR OF      *
004200*                           BALANCES THAT NETTED TO .004 WAS     *
004300*                           LOOPING 5100-MATCH-PAIR FOREVER.     *
004400* 040207    DMO  GL-0262    ADDED 1015-VALIDATE-GROUP-EXISTS -   *
004500*                           A TYPO'D GROUP-ID ON THE RUN-PARM    *
004600*                           CARD FELL THROUGH TO 1090'S "NO      *
004700*                           UNSETTLED EXPENSES" MESSAGE, WHICH   *
004800*                           LOOKED LIKE A CLEAN RUN TO THE       *
004900*                           SCHEDULER. NOW CHECKED AGAINST        *
005000*                           GROUP-FILE BEFORE ANY TABLE LOADS.   *
005100* 040207    DMO  GL-0263    9000-COMMIT-RUN NOW SETS              *
005200*                           SGW-RUN-STATUS-COMPLETE BEFORE        *
005300*                           WRITING THE RUN HEADER - GL-0214'S    *
005400*                           STATUS BYTE WAS STUCK AT IN-PROGRESS *
005500*                           ON EVERY RUN, SUCCESSFUL OR NOT, SO   *
005600*                           A CRASHED RUN COULD NOT ACTUALLY BE   *
005700*                           TOLD FROM A COMPLETED ONE ON RESTART. *
005800*================================================================*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS GROUP-DIGITS IS "0" THRU "9"
006600     UPSI-0 IS SRN-TEST-RUN-SW.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT RUN-PARM-FILE ASSIGN TO RUNPARM-FILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-RPM-FILE-STATUS.
007200     SELECT GROUP-FILE ASSIGN TO GROUP-FILE
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-GRM-FILE-STATUS.
007500     SELECT EXPENSE-FILE ASSIGN TO EXPENSE-FILE
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-EXM-FILE-STATUS.
007800     SELECT EXPENSE-SPLIT-FILE ASSIGN TO EXPENSE-SPLIT-FILE
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-SPM-FILE-STATUS.
008100     SELECT USER-FILE ASSIGN TO USER-FILE
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-USM-FILE-STATUS.
008400     SELECT SETTLEMENT-GROUP-FILE ASSIGN TO SETTLEMENT-GROUP-FILE
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-SGR-FILE-STATUS.
008700     SELECT SETTLEMENT-FILE ASSIGN TO SETTLEMENT-FILE
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-STL-FILE-STATUS.
009000     SELECT SORTED-EXPENSE-FILE ASSIGN TO SRTEXM-FILE
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-SRE-FILE-STATUS.
009300     SELECT SORTED-USER-FILE ASSIGN TO SRTUSM-FILE
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-SRU-FILE-STATUS.
009600     SELECT WORK-SPLIT-EXTRACT-FILE ASSIGN TO SPLXTR-FILE
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WS-SPX-FILE-STATUS.
009900     SELECT SORTED-SPLIT-EXTRACT-FILE ASSIGN TO SRTSPX-FILE
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-SSX-FILE-STATUS.
010200     SELECT WORK-SETTLEMENT-FILE ASSIGN TO STLWRK-FILE
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WS-STW-FILE-STATUS.
010500     SELECT SORT-EXM-WORKFILE ASSIGN TO SORTWK01.
010600     SELECT SORT-USM-WORKFILE ASSIGN TO SORTWK02.
010700     SELECT SORT-SPX-WORKFILE ASSIGN TO SORTWK03.
010800     SELECT WORK-EXPENSE-FLIP-FILE ASSIGN TO EXMFLP-FILE
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS WS-EXF-FILE-STATUS.
011100     SELECT WORK-SPLIT-FLIP-FILE ASSIGN TO SPMFLP-FILE
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS WS-SPF-FILE-STATUS.
011400     SELECT SETTLEMENT-REPORT-FILE ASSIGN TO SETLRPT-FILE
011500         ORGANIZATION IS LINE SEQUENTIAL
011600         FILE STATUS IS WS-RPT-FILE-STATUS.
011700 DATA DIVISION.
011800 FILE SECTION.
011900*----------------------------------------------------------------*
012000*    RUN-PARM-FILE - ONE CARD, THE GROUP-ID THIS RUN SETTLES.    *
012100*----------------------------------------------------------------*
012200 FD  RUN-PARM-FILE
012300     LABEL RECORDS ARE STANDARD.
012400 01  RUN-PARM-RECORD.
012500     05  RPM-GROUP-ID                  PIC X(36).
012600     05  FILLER                        PIC X(244).
012700*----------------------------------------------------------------*
012800*    GROUP-FILE - 1015 READS THIS TO CONFIRM THE RUN-PARM'S      *
012900*    GROUP-ID IS A REAL GROUP BEFORE ANY TABLE IS LOADED.        *
013000*    SEE GL-0262.                                                *
013100*----------------------------------------------------------------*
013200 FD  GROUP-FILE
013300     LABEL RECORDS ARE STANDARD.
013400 01  GROUP-MASTER-RECORD               PIC X(280).
013500 FD  EXPENSE-FILE
013600     LABEL RECORDS ARE STANDARD.
013700 01  EXPENSE-MASTER-RECORD             PIC X(280).
013800 FD  EXPENSE-SPLIT-FILE
013900     LABEL RECORDS ARE STANDARD.
014000 01  EXPENSE-SPLIT-RECORD              PIC X(280).
014100 FD  USER-FILE
014200     LABEL RECORDS ARE STANDARD.
014300 01  USER-MASTER-RECORD                PIC X(280).
014400 FD  SETTLEMENT-GROUP-FILE
014500     LABEL RECORDS ARE STANDARD.
014600 01  SETTLEMENT-GROUP-RECORD           PIC X(280).
014700 FD  SETTLEMENT-FILE
014800     LABEL RECORDS ARE STANDARD.
014900 01  SETTLEMENT-TRANLOG-RECORD         PIC X(280).
015000 FD  SORTED-EXPENSE-FILE
015100     LABEL RECORDS ARE STANDARD.
015200 01  SORTED-EXPENSE-RECORD             PIC X(280).
015300 FD  SORTED-USER-FILE
015400     LABEL RECORDS ARE STANDARD.
015500 01  SORTED-USER-RECORD                PIC X(280).
015600*----------------------------------------------------------------*
015700*    WORK-SPLIT-EXTRACT-FILE - ONE LINE PER UNSETTLED SPLIT      *
015800*    THAT JOINED CLEAN TO AN UNSETTLED EXPENSE IN THE TARGET     *
015900*    GROUP, CARRYING THE JOINED-DOWN CURRENCY AND PAYER FOR THE  *
016000*    SORT AND CONTROL BREAK BELOW.                               *
016100*----------------------------------------------------------------*
016200 FD  WORK-SPLIT-EXTRACT-FILE
016300     LABEL RECORDS ARE STANDARD.
016400 01  WORK-SPLIT-EXTRACT-RECORD.
016500     05  WSX-CURRENCY                  PIC X(03).
016600     05  WSX-EXPENSE-ID                PIC X(36).
016700     05  WSX-SPLIT-ID                  PIC X(36).
016800     05  WSX-USER-ID                   PIC X(36).
016900     05  WSX-AMOUNT-OWED               PIC S9(8)V99
017000             SIGN TRAILING SEPARATE.
017100     05  WSX-PAID-BY-USER-ID           PIC X(36).
017200     05  FILLER                        PIC X(122).
017300*----------------------------------------------------------------*
017400*    KEY-ONLY VIEW - 1050-SORT-SPLIT-EXTRACT SORTS ON THESE TWO  *
017500*    FIELDS ALONE; KEPT HERE SO THE SORT KEY NEVER DRIFTS FROM   *
017600*    THE EXTRACT'S OWN FIELD NAMES.                              *
017700*----------------------------------------------------------------*
017800 01  WSX-KEY-VIEW REDEFINES WORK-SPLIT-EXTRACT-RECORD.
017900     05  WSX-KEY-CURRENCY              PIC X(03).
018000     05  WSX-KEY-EXPENSE-ID            PIC X(36).
018100     05  FILLER                        PIC X(241).
018200 FD  SORTED-SPLIT-EXTRACT-FILE
018300     LABEL RECORDS ARE STANDARD.
018400 01  SORTED-SPLIT-EXTRACT-RECORD       PIC X(280).
018500*----------------------------------------------------------------*
018600*    WORK-SETTLEMENT-FILE - EVERY SETTLEMENT LINE THIS RUN WILL  *
018700*    WRITE, STAGED HERE UNTIL 9000-COMMIT-RUN COPIES THEM OUT.   *
018800*    SEE GL-0247.                                                *
018900*----------------------------------------------------------------*
019000 FD  WORK-SETTLEMENT-FILE
019100     LABEL RECORDS ARE STANDARD.
019200 01  WORK-SETTLEMENT-RECORD            PIC X(280).
019300 FD  WORK-EXPENSE-FLIP-FILE
019400     LABEL RECORDS ARE STANDARD.
019500 01  WORK-EXPENSE-FLIP-RECORD          PIC X(280).
019600 FD  WORK-SPLIT-FLIP-FILE
019700     LABEL RECORDS ARE STANDARD.
019800 01  WORK-SPLIT-FLIP-RECORD            PIC X(280).
019900*----------------------------------------------------------------*
020000*    SETTLEMENT-REPORT-FILE - THE CONTROL-BREAK REPORT. SEE THE  *
020100*    REPORTS SECTION OF THE SETTLEMENT RUN SPEC SHEET.           *
020200*----------------------------------------------------------------*
020300 FD  SETTLEMENT-REPORT-FILE
020400     LABEL RECORDS ARE STANDARD.
020500 01  SETTLEMENT-REPORT-LINE.
020600     05  RPT-CURRENCY                  PIC X(03).
020700     05  FILLER                        PIC X(02).
020800     05  RPT-PAYER-NAME                PIC X(60).
020900     05  FILLER                        PIC X(02).
021000     05  RPT-PAYEE-NAME                PIC X(60).
021100     05  FILLER                        PIC X(02).
021200     05  RPT-AMOUNT                    PIC $$$,$$$,$$9.99.
021300*----------------------------------------------------------------*
021400*    TOTALS-LINE VIEW - 8900-PRINT-TOTALS REUSES THE SAME LINE   *
021500*    WITH A WIDE LABEL AND A PLAIN COUNT FIELD INSTEAD OF THE    *
021600*    DETAIL LINE'S NAME/AMOUNT COLUMNS.                          *
021700*----------------------------------------------------------------*
021800 01  RPT-TOTALS-VIEW REDEFINES SETTLEMENT-REPORT-LINE.
021900     05  RPT-TOTAL-LABEL                PIC X(67).
022000     05  FILLER                         PIC X(02).
022100     05  RPT-TOTAL-COUNT                PIC Z,ZZZ,ZZ9.
022200     05  FILLER                         PIC X(64).
022300 SD  SORT-EXM-WORKFILE.
022400 01  SORT-EXM-RECORD.
022500     05  SRT-EXM-EXPENSE-ID             PIC X(36).
022600     05  FILLER                        PIC X(244).
022700 SD  SORT-USM-WORKFILE.
022800 01  SORT-USM-RECORD.
022900     05  SRT-USM-USER-ID                PIC X(36).
023000     05  FILLER                        PIC X(244).
023100 SD  SORT-SPX-WORKFILE.
023200 01  SORT-SPX-RECORD.
023300     05  SRT-SPX-CURRENCY               PIC X(03).
023400     05  SRT-SPX-EXPENSE-ID             PIC X(36).
023500     05  FILLER                        PIC X(241).
023600 WORKING-STORAGE SECTION.
023700 01  WS-RPM-FILE-STATUS                PIC X(02).
023800 01  WS-GRM-FILE-STATUS                PIC X(02).
023900 01  WS-EXM-FILE-STATUS                PIC X(02).
024000 01  WS-SPM-FILE-STATUS                PIC X(02).
024100 01  WS-USM-FILE-STATUS                PIC X(02).
024200 01  WS-SGR-FILE-STATUS                PIC X(02).
024300 01  WS-STL-FILE-STATUS                PIC X(02).
024400 01  WS-SRE-FILE-STATUS                PIC X(02).
024500 01  WS-SRU-FILE-STATUS                PIC X(02).
024600 01  WS-SPX-FILE-STATUS                PIC X(02).
024700 01  WS-SSX-FILE-STATUS                PIC X(02).
024800 01  WS-STW-FILE-STATUS                PIC X(02).
024900 01  WS-EXF-FILE-STATUS                PIC X(02).
025000 01  WS-SPF-FILE-STATUS                PIC X(02).
025100 01  WS-RPT-FILE-STATUS                PIC X(02).
025200 01  WS-SRN-SWITCHES.
025300     05  WS-SRE-EOF-SW                 PIC X(01)     VALUE 'N'.
025400         88  WS-SRE-EOF                    VALUE 'Y'.
025500     05  WS-SRU-EOF-SW                 PIC X(01)     VALUE 'N'.
025600         88  WS-SRU-EOF                    VALUE 'Y'.
025700     05  WS-SPM-EOF-SW                 PIC X(01)     VALUE 'N'.
025800         88  WS-SPM-EOF                    VALUE 'Y'.
025900     05  WS-SSX-EOF-SW                 PIC X(01)     VALUE 'N'.
026000         88  WS-SSX-EOF                    VALUE 'Y'.
026100     05  WS-GROUP-FOUND-SW             PIC X(01)     VALUE 'N'.
026200         88  WS-GROUP-FOUND                 VALUE 'Y'.
026300     05  WS-GRM-EOF-SW                 PIC X(01)     VALUE 'N'.
026400         88  WS-GRM-EOF                     VALUE 'Y'.
026500     05  WS-EXPENSE-FOUND-SW           PIC X(01)     VALUE 'N'.
026600         88  WS-EXPENSE-FOUND               VALUE 'Y'.
026700     05  WS-USER-FOUND-SW              PIC X(01)     VALUE 'N'.
026800         88  WS-USER-FOUND                  VALUE 'Y'.
026900     05  WS-RUN-ABORT-SW               PIC X(01)     VALUE 'N'.
027000         88  WS-RUN-ABORT                   VALUE 'Y'.
027100     05  WS-FIRST-CURRENCY-SW          PIC X(01)     VALUE 'Y'.
027200         88  WS-FIRST-CURRENCY              VALUE 'Y'.
027300     05  WS-FIRST-EXPENSE-SW           PIC X(01)     VALUE 'Y'.
027400         88  WS-FIRST-EXPENSE               VALUE 'Y'.
027500     05  WS-BAL-FOUND-SW                PIC X(01)     VALUE 'N'.
027600         88  WS-BAL-FOUND                    VALUE 'Y'.
027700     05  WS-RPT-FIRST-SW                PIC X(01)     VALUE 'Y'.
027800         88  WS-RPT-FIRST                    VALUE 'Y'.
027900 01  WS-SRN-COUNTERS.
028000     05  WS-EXM-TABLE-CT               PIC S9(04) COMP VALUE ZERO.
028100     05  WS-USM-TABLE-CT               PIC S9(04) COMP VALUE ZERO.
028200     05  WS-SPLIT-EXTRACT-CT           PIC S9(08) COMP VALUE ZERO.
028300     05  WS-BALANCE-CT                 PIC S9(04) COMP VALUE ZERO.
028400     05  WS-CREDITOR-CT                PIC S9(04) COMP VALUE ZERO.
028500     05  WS-DEBTOR-CT                  PIC S9(04) COMP VALUE ZERO.
028600     05  WS-SETTLEMENT-CT              PIC S9(08) COMP VALUE ZERO.
028700     05  WS-CURRENCY-CT                PIC S9(04) COMP VALUE ZERO.
028800     05  WS-IDX-A                      PIC S9(04) COMP VALUE ZERO.
028900     05  WS-IDX-B                      PIC S9(04) COMP VALUE ZERO.
029000     05  WS-CRED-PTR                   PIC S9(04) COMP VALUE ZERO.
029100     05  WS-DEBT-PTR                   PIC S9(04) COMP VALUE ZERO.
029200     05  WS-NEXT-SETTLEMENT-ID-ED      PIC 9(04)       VALUE ZERO.
029300 01  WS-SRN-HOLD-FIELDS.
029400     05  WS-TARGET-GROUP-ID            PIC X(36).
029500     05  WS-HOLD-CURRENCY              PIC X(03).
029600     05  WS-HOLD-EXPENSE-ID            PIC X(36).
029700     05  WS-SUM-OF-SPLITS              PIC S9(8)V99
029800             SIGN TRAILING SEPARATE.
029900     05  WS-HOLD-PAID-BY-USER-ID       PIC X(36).
030000     05  WS-MATCH-AMOUNT                PIC S9(8)V99
030100             SIGN TRAILING SEPARATE.
030200     05  WS-ABS-BALANCE                PIC S9(8)V99
030300             SIGN TRAILING SEPARATE.
030400     05  WS-SETTLEMENT-GROUP-ID        PIC X(36).
030500     05  WS-NEXT-SETTLEMENT-ID         PIC S9(08) COMP VALUE ZERO.
030600     05  WS-SYS-DATE8                  PIC 9(08).
030700     05  WS-SYS-DATE8-PARTS REDEFINES WS-SYS-DATE8.
030800         10  WS-SYS-CCYY                PIC 9(04).
030900         10  WS-SYS-MM                  PIC 9(02).
031000         10  WS-SYS-DD                  PIC 9(02).
031100     05  WS-SYS-TIME8                  PIC 9(08).
031200     05  WS-SYS-HHMMSS                 PIC 9(06).
031300     05  WS-LOOKUP-USER-ID             PIC X(36).
031400     05  WS-SWAP-USER-ID               PIC X(36).
031500     05  WS-SWAP-BALANCE               PIC S9(8)V99
031600             SIGN TRAILING SEPARATE.
031700     05  WS-RPT-HOLD-CURRENCY          PIC X(03).
031800 01  WS-SPLIT-EXTRACT-WORK.
031900     05  WSE-CURRENCY                  PIC X(03).
032000     05  WSE-EXPENSE-ID                PIC X(36).
032100     05  WSE-SPLIT-ID                  PIC X(36).
032200     05  WSE-USER-ID                   PIC X(36).
032300     05  WSE-AMOUNT-OWED               PIC S9(8)V99
032400             SIGN TRAILING SEPARATE.
032500     05  WSE-PAID-BY-USER-ID           PIC X(36).
032600     05  FILLER                        PIC X(122).
032700*----------------------------------------------------------------*
032800*    IN-MEMORY EXPENSE TABLE - LOADED FROM SORTED-EXPENSE-FILE,  *
032900*    ASCENDING ON EXPENSE-ID, FOR SEARCH ALL JOIN LOOKUPS.       *
033000*----------------------------------------------------------------*
033100 01  WT-EXPENSE-TABLE.
033200     05  WT-EXM-ENTRY OCCURS 2000 TIMES
033300             ASCENDING KEY IS WTE-EXPENSE-ID
033400             INDEXED BY IDX-EXP.
033500         10  WTE-EXPENSE-ID              PIC X(36).
033600         10  WTE-GROUP-ID                PIC X(36).
033700         10  WTE-CURRENCY                PIC X(03).
033800         10  WTE-PAID-BY-USER-ID         PIC X(36).
033900         10  WTE-IS-SETTLED              PIC X(01).
034000*----------------------------------------------------------------*
034100*    IN-MEMORY USER TABLE - LOADED FROM SORTED-USER-FILE,        *
034200*    ASCENDING ON USER-ID, FOR THE REPORT'S NAME LOOKUP.         *
034300*----------------------------------------------------------------*
034400 01  WT-USER-TABLE.
034500     05  WT-USM-ENTRY OCCURS 2000 TIMES
034600             ASCENDING KEY IS WTU-USER-ID
034700             INDEXED BY IDX-USR.
034800         10  WTU-USER-ID                 PIC X(36).
034900         10  WTU-USER-NAME               PIC X(60).
035000*----------------------------------------------------------------*
035100*    BALANCE TABLE - ONE ENTRY PER USER-ID WITH ANY SPLIT        *
035200*    ACTIVITY IN THE CURRENCY BUCKET CURRENTLY BEING PROCESSED.  *
035300*    RESET AT EVERY CURRENCY BREAK. SEE GL-0256.                 *
035400*----------------------------------------------------------------*
035500 01  WT-BALANCE-TABLE.
035600     05  WT-BAL-ENTRY OCCURS 500 TIMES
035700             INDEXED BY IDX-BAL.
035800         10  WTB-USER-ID                 PIC X(36).
035900         10  WTB-NET-BALANCE             PIC S9(8)V99
036000                 SIGN TRAILING SEPARATE.
036100*----------------------------------------------------------------*
036200*    CREDITOR / DEBTOR WORK TABLES - BUILT FROM WT-BALANCE-TABLE *
036300*    EACH CURRENCY BREAK, SORTED DESCENDING BY MAGNITUDE, WALKED *
036400*    BY 5000-MINIMIZE-DEBTS' TWO CURSORS.                        *
036500*----------------------------------------------------------------*
036600 01  WT-CREDITOR-TABLE.
036700     05  WT-CRED-ENTRY OCCURS 500 TIMES
036800             INDEXED BY IDX-CRD.
036900         10  WTC-USER-ID                 PIC X(36).
037000         10  WTC-BALANCE                 PIC S9(8)V99
037100                 SIGN TRAILING SEPARATE.
037200 01  WT-DEBTOR-TABLE.
037300     05  WT-DEBT-ENTRY OCCURS 500 TIMES
037400             INDEXED BY IDX-DBT.
037500         10  WTD-USER-ID                 PIC X(36).
037600         10  WTD-BALANCE                 PIC S9(8)V99
037700                 SIGN TRAILING SEPARATE.
037800 COPY GRPWORK.
037900 COPY EXPWORK.
038000 COPY SPLWORK.
038100 COPY USRWORK.
038200 COPY SGRWORK.
038300 COPY SETWORK.
038400 PROCEDURE DIVISION.
038500*----------------------------------------------------------------*
038600*    0100-MAINLINE - THE NIGHTLY SETTLEMENT RUN. SEE GL-0216.    *
038700*----------------------------------------------------------------*
038800 0100-MAINLINE.
038900     PERFORM 1000-LOAD-UNSETTLED THRU 1000-EXIT.
039000     IF NOT WS-RUN-ABORT
039100         PERFORM 1500-WRITE-RUN-HEADER THRU 1500-EXIT
039200         PERFORM 2000-CURRENCY-BREAK THRU 2000-EXIT
039300         PERFORM 7000-FLIP-SETTLED-FLAGS THRU 7000-EXIT
039400         PERFORM 9000-COMMIT-RUN THRU 9000-EXIT
039500         PERFORM 8000-PRINT-REPORT THRU 8000-EXIT
039600     END-IF.
039700     STOP RUN.
039800*----------------------------------------------------------------*
039900*    1000-LOAD-UNSETTLED - STAGES THE GROUP'S UNSETTLED SPLITS,  *
040000*    JOINED TO THEIR PARENT EXPENSE, INTO THE SORTED EXTRACT.    *
040100*    ABORTS THE RUN IF NOTHING COMES BACK. SEE STEP 1, GL-0216.  *
040200*----------------------------------------------------------------*
040300 1000-LOAD-UNSETTLED.
040400     PERFORM 1010-READ-RUN-PARM THRU 1010-EXIT.
040500     PERFORM 1015-VALIDATE-GROUP-EXISTS THRU 1015-EXIT.
040600     IF NOT WS-RUN-ABORT
040700         PERFORM 1020-LOAD-EXPENSE-TABLE THRU 1020-EXIT
040800         PERFORM 1030-LOAD-USER-TABLE THRU 1030-EXIT
040900         PERFORM 1040-BUILD-SPLIT-EXTRACT THRU 1040-EXIT
041000         PERFORM 1050-SORT-SPLIT-EXTRACT THRU 1050-EXIT
041100         PERFORM 1090-NO-SPLITS-FOUND THRU 1090-EXIT
041200     END-IF.
041300 1000-EXIT.
041400     EXIT.
041500 1010-READ-RUN-PARM.
041600     OPEN INPUT RUN-PARM-FILE.
041700     READ RUN-PARM-FILE.
041800     MOVE RPM-GROUP-ID TO WS-TARGET-GROUP-ID.
041900     CLOSE RUN-PARM-FILE.
042000 1010-EXIT.
042100     EXIT.
042200*----------------------------------------------------------------*
042300*    1015-VALIDATE-GROUP-EXISTS - SCANS GROUP-FILE FOR THE       *
042400*    RUN-PARM'S GROUP-ID BEFORE ANY TABLE LOADS. A RUN AGAINST   *
042500*    A GROUP-ID THAT IS NOT ON FILE IS ABORTED HERE RATHER THAN  *
042600*    LEFT TO FALL OUT AS "NO UNSETTLED EXPENSES" DOWNSTREAM.     *
042700*    SEE GL-0262.                                                *
042800*----------------------------------------------------------------*
042900 1015-VALIDATE-GROUP-EXISTS.
043000     OPEN INPUT GROUP-FILE.
043100     PERFORM 1016-READ-GROUP THRU 1016-EXIT.
043200     PERFORM 1017-SCAN-GROUP-ROW THRU 1017-EXIT
043300         UNTIL WS-GRM-EOF OR WS-GROUP-FOUND.
043400     CLOSE GROUP-FILE.
043500     IF NOT WS-GROUP-FOUND
043600         SET WS-RUN-ABORT TO TRUE
043700         DISPLAY 'SETLRUN - GROUP-ID NOT ON GROUP-FILE - ABORTED'
043800     END-IF.
043900 1015-EXIT.
044000     EXIT.
044100 1016-READ-GROUP.
044200     READ GROUP-FILE
044300         AT END SET WS-GRM-EOF TO TRUE
044400     END-READ.
044500 1016-EXIT.
044600     EXIT.
044700 1017-SCAN-GROUP-ROW.
044800     MOVE GROUP-MASTER-RECORD TO GRW-GROUP-REC.
044900     IF GRW-GROUP-ID = WS-TARGET-GROUP-ID
045000         SET WS-GROUP-FOUND TO TRUE
045100     ELSE
045200         PERFORM 1016-READ-GROUP THRU 1016-EXIT
045300     END-IF.
045400 1017-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------*
045700*    1020-LOAD-EXPENSE-TABLE - SORTS EXPENSE-FILE ASCENDING ON   *
045800*    EXPENSE-ID AND LOADS THE TARGET GROUP'S ROWS INTO           *
045900*    WT-EXPENSE-TABLE FOR SEARCH ALL JOINS BELOW.                *
046000*----------------------------------------------------------------*
046100 1020-LOAD-EXPENSE-TABLE.
046200     SORT SORT-EXM-WORKFILE
046300         ON ASCENDING KEY SRT-EXM-EXPENSE-ID
046400         USING EXPENSE-FILE
046500         GIVING SORTED-EXPENSE-FILE.
046600     OPEN INPUT SORTED-EXPENSE-FILE.
046700     PERFORM 1021-READ-SORTED-EXPENSE THRU 1021-EXIT.
046800     PERFORM 1022-STAGE-EXPENSE-ROW THRU 1022-EXIT
046900         UNTIL WS-SRE-EOF.
047000     CLOSE SORTED-EXPENSE-FILE.
047100 1020-EXIT.
047200     EXIT.
047300 1022-STAGE-EXPENSE-ROW.
047400     MOVE SORTED-EXPENSE-RECORD TO EXW-EXPENSE-REC.
047500     IF EXW-GROUP-ID = WS-TARGET-GROUP-ID
047600         ADD 1 TO WS-EXM-TABLE-CT
047700         SET IDX-EXP TO WS-EXM-TABLE-CT
047800         MOVE EXW-EXPENSE-ID     TO WTE-EXPENSE-ID (IDX-EXP)
047900         MOVE EXW-GROUP-ID       TO WTE-GROUP-ID (IDX-EXP)
048000         MOVE EXW-CURRENCY       TO WTE-CURRENCY (IDX-EXP)
048100         MOVE EXW-PAID-BY-USER-ID
048200                                 TO WTE-PAID-BY-USER-ID (IDX-EXP)
048300         MOVE EXW-IS-SETTLED     TO WTE-IS-SETTLED (IDX-EXP)
048400     END-IF.
048500     PERFORM 1021-READ-SORTED-EXPENSE THRU 1021-EXIT.
048600 1022-EXIT.
048700     EXIT.
048800 1021-READ-SORTED-EXPENSE.
048900     READ SORTED-EXPENSE-FILE
049000         AT END SET WS-SRE-EOF TO TRUE
049100     END-READ.
049200 1021-EXIT.
049300     EXIT.
049400*----------------------------------------------------------------*
049500*    1030-LOAD-USER-TABLE - SORTS USER-FILE ASCENDING ON         *
049600*    USER-ID AND LOADS EVERY ROW FOR THE REPORT'S NAME LOOKUP.   *
049700*----------------------------------------------------------------*
049800 1030-LOAD-USER-TABLE.
049900     SORT SORT-USM-WORKFILE
050000         ON ASCENDING KEY SRT-USM-USER-ID
050100         USING USER-FILE
050200         GIVING SORTED-USER-FILE.
050300     OPEN INPUT SORTED-USER-FILE.
050400     PERFORM 1031-READ-SORTED-USER THRU 1031-EXIT.
050500     PERFORM 1032-STAGE-USER-ROW THRU 1032-EXIT
050600         UNTIL WS-SRU-EOF.
050700     CLOSE SORTED-USER-FILE.
050800 1030-EXIT.
050900     EXIT.
051000 1032-STAGE-USER-ROW.
051100     MOVE SORTED-USER-RECORD TO USW-USER-REC.
051200     ADD 1 TO WS-USM-TABLE-CT.
051300     SET IDX-USR TO WS-USM-TABLE-CT.
051400     MOVE USW-USER-ID      TO WTU-USER-ID (IDX-USR).
051500     MOVE USW-USER-NAME    TO WTU-USER-NAME (IDX-USR).
051600     PERFORM 1031-READ-SORTED-USER THRU 1031-EXIT.
051700 1032-EXIT.
051800     EXIT.
051900 1031-READ-SORTED-USER.
052000     READ SORTED-USER-FILE
052100         AT END SET WS-SRU-EOF TO TRUE
052200     END-READ.
052300 1031-EXIT.
052400     EXIT.
052500*----------------------------------------------------------------*
052600*    1040-BUILD-SPLIT-EXTRACT - READS EVERY UNSETTLED SPLIT,     *
052700*    JOINS IT TO ITS EXPENSE VIA SEARCH ALL, AND KEEPS ONLY THE  *
052800*    ONES WHOSE EXPENSE IS IN THE TARGET GROUP AND ALSO          *
052900*    UNSETTLED.                                                 *
053000*----------------------------------------------------------------*
053100 1040-BUILD-SPLIT-EXTRACT.
053200     OPEN INPUT EXPENSE-SPLIT-FILE.
053300     OPEN OUTPUT WORK-SPLIT-EXTRACT-FILE.
053400     PERFORM 1041-READ-SPLIT THRU 1041-EXIT.
053500     PERFORM 1042-STAGE-SPLIT-ROW THRU 1042-EXIT
053600         UNTIL WS-SPM-EOF.
053700     CLOSE EXPENSE-SPLIT-FILE.
053800     CLOSE WORK-SPLIT-EXTRACT-FILE.
053900 1040-EXIT.
054000     EXIT.
054100 1042-STAGE-SPLIT-ROW.
054200     IF SPW-SETTLED-NO
054300         SET WS-EXPENSE-FOUND TO FALSE
054400         SEARCH ALL WT-EXM-ENTRY
054500             WHEN WTE-EXPENSE-ID (IDX-EXP) = SPW-EXPENSE-ID
054600                 SET WS-EXPENSE-FOUND TO TRUE
054700         END-SEARCH
054800         IF WS-EXPENSE-FOUND
054900             AND WTE-GROUP-ID (IDX-EXP) = WS-TARGET-GROUP-ID
055000             AND WTE-IS-SETTLED (IDX-EXP) = 'N'
055100             MOVE WTE-CURRENCY (IDX-EXP) TO WSX-CURRENCY
055200             MOVE SPW-EXPENSE-ID         TO WSX-EXPENSE-ID
055300             MOVE SPW-SPLIT-ID           TO WSX-SPLIT-ID
055400             MOVE SPW-USER-ID            TO WSX-USER-ID
055500             MOVE SPW-AMOUNT-OWED        TO WSX-AMOUNT-OWED
055600             MOVE WTE-PAID-BY-USER-ID (IDX-EXP)
055700                                          TO WSX-PAID-BY-USER-ID
055800             WRITE WORK-SPLIT-EXTRACT-RECORD
055900             ADD 1 TO WS-SPLIT-EXTRACT-CT
056000         END-IF
056100     END-IF.
056200     PERFORM 1041-READ-SPLIT THRU 1041-EXIT.
056300 1042-EXIT.
056400     EXIT.
056500 1041-READ-SPLIT.
056600     READ EXPENSE-SPLIT-FILE INTO SPW-SPLIT-REC
056700         AT END SET WS-SPM-EOF TO TRUE
056800     END-READ.
056900 1041-EXIT.
057000     EXIT.
057100*----------------------------------------------------------------*
057200*    1050-SORT-SPLIT-EXTRACT - ORDERS THE JOINED EXTRACT BY      *
057300*    CURRENCY THEN EXPENSE-ID SO 2000-CURRENCY-BREAK CAN DRIVE   *
057400*    BOTH THE CURRENCY BREAK AND THE PER-EXPENSE ACCUMULATION    *
057500*    OFF A SINGLE SEQUENTIAL PASS.                               *
057600*----------------------------------------------------------------*
057700 1050-SORT-SPLIT-EXTRACT.
057800     SORT SORT-SPX-WORKFILE
057900         ON ASCENDING KEY SRT-SPX-CURRENCY SRT-SPX-EXPENSE-ID
058000         USING WORK-SPLIT-EXTRACT-FILE
058100         GIVING SORTED-SPLIT-EXTRACT-FILE.
058200 1050-EXIT.
058300     EXIT.
058400*----------------------------------------------------------------*
058500*    1090-NO-SPLITS-FOUND - "NO UNSETTLED EXPENSES TO SETTLE".  *
058600*----------------------------------------------------------------*
058700 1090-NO-SPLITS-FOUND.
058800     IF WS-SPLIT-EXTRACT-CT = ZERO
058900         SET WS-RUN-ABORT TO TRUE
059000         DISPLAY 'SETLRUN - NO UNSETTLED EXPENSES TO SETTLE'
059100     END-IF.
059200 1090-EXIT.
059300     EXIT.
059400*----------------------------------------------------------------*
059500*    1500-WRITE-RUN-HEADER - BUILDS THIS RUN'S SETTLEMENT-GROUP  *
059600*    HEADER IN WORKING STORAGE. NOT WRITTEN TO DISK UNTIL        *
059700*    9000-COMMIT-RUN - SEE GL-0247.                              *
059800*----------------------------------------------------------------*
059900 1500-WRITE-RUN-HEADER.
060000     ACCEPT WS-SYS-DATE8 FROM DATE YYYYMMDD.
060100     ACCEPT WS-SYS-TIME8 FROM TIME.
060200     MOVE WS-SYS-TIME8 (1:6) TO WS-SYS-HHMMSS.
060300     MOVE SPACES TO WS-SETTLEMENT-GROUP-ID.
060400     STRING 'RUN' WS-SYS-DATE8 WS-SYS-HHMMSS
060500         DELIMITED BY SIZE INTO WS-SETTLEMENT-GROUP-ID.
060600     SET SGW-RECORD-TYPE-HEADER TO TRUE.
060700     MOVE WS-SETTLEMENT-GROUP-ID TO SGW-SETTLEMENT-GROUP-ID.
060800     MOVE WS-TARGET-GROUP-ID     TO SGW-GROUP-ID.
060900     COMPUTE SGW-SETTLED-AT =
061000         WS-SYS-DATE8 * 1000000 + WS-SYS-HHMMSS.
061100     SET SGW-RUN-STATUS-IN-PROGRESS TO TRUE.
061200 1500-EXIT.
061300     EXIT.
061400*----------------------------------------------------------------*
061500*    2000-CURRENCY-BREAK - SINGLE PASS OVER THE SORTED EXTRACT.  *
061600*    DRIVES TWO NESTED BREAKS: EXPENSE-ID (FOR THE PHANTOM-      *
061700*    PENNY-SAFE BALANCE CALC) INSIDE CURRENCY (FOR THE           *
061800*    MINIMIZATION PASS). SEE STEP 2-4, GL-0216.                  *
061900*----------------------------------------------------------------*
062000 2000-CURRENCY-BREAK.
062100     OPEN INPUT SORTED-SPLIT-EXTRACT-FILE.
062200     OPEN OUTPUT WORK-SETTLEMENT-FILE.
062300     PERFORM 2010-READ-SPLIT-EXTRACT THRU 2010-EXIT.
062400     PERFORM 2020-PROCESS-EXTRACT-ROW THRU 2020-EXIT
062500         UNTIL WS-SSX-EOF.
062600     PERFORM 4100-ACCUM-EXPENSE THRU 4100-EXIT.
062700     PERFORM 5000-MINIMIZE-DEBTS THRU 5000-EXIT.
062800     ADD 1 TO WS-CURRENCY-CT.
062900     CLOSE SORTED-SPLIT-EXTRACT-FILE.
063000     CLOSE WORK-SETTLEMENT-FILE.
063100 2000-EXIT.
063200     EXIT.
063300 2020-PROCESS-EXTRACT-ROW.
063400     IF WS-FIRST-EXPENSE
063500         MOVE WSE-CURRENCY         TO WS-HOLD-CURRENCY
063600         MOVE WSE-EXPENSE-ID       TO WS-HOLD-EXPENSE-ID
063700         MOVE WSE-PAID-BY-USER-ID  TO WS-HOLD-PAID-BY-USER-ID
063800         MOVE ZERO                 TO WS-SUM-OF-SPLITS
063900         MOVE 'N'                  TO WS-FIRST-EXPENSE-SW
064000     END-IF.
064100     IF WSE-EXPENSE-ID NOT = WS-HOLD-EXPENSE-ID
064200         PERFORM 4100-ACCUM-EXPENSE THRU 4100-EXIT
064300         IF WSE-CURRENCY NOT = WS-HOLD-CURRENCY
064400             PERFORM 5000-MINIMIZE-DEBTS THRU 5000-EXIT
064500             ADD 1 TO WS-CURRENCY-CT
064600             PERFORM 2050-RESET-BALANCE-TABLE THRU 2050-EXIT
064700             MOVE WSE-CURRENCY TO WS-HOLD-CURRENCY
064800         END-IF
064900         MOVE WSE-EXPENSE-ID       TO WS-HOLD-EXPENSE-ID
065000         MOVE WSE-PAID-BY-USER-ID  TO WS-HOLD-PAID-BY-USER-ID
065100         MOVE ZERO                 TO WS-SUM-OF-SPLITS
065200     END-IF.
065300     PERFORM 4000-CALC-BALANCES THRU 4000-EXIT.
065400     PERFORM 2010-READ-SPLIT-EXTRACT THRU 2010-EXIT.
065500 2020-EXIT.
065600     EXIT.
065700 2010-READ-SPLIT-EXTRACT.
065800     READ SORTED-SPLIT-EXTRACT-FILE
065900         AT END SET WS-SSX-EOF TO TRUE
066000     END-READ.
066100     IF NOT WS-SSX-EOF
066200         MOVE SORTED-SPLIT-EXTRACT-RECORD TO WS-SPLIT-EXTRACT-WORK
066300     END-IF.
066400 2010-EXIT.
066500     EXIT.
066600*----------------------------------------------------------------*
066700*    2050-RESET-BALANCE-TABLE - CLEARS THE BALANCE MAP BETWEEN   *
066800*    CURRENCY BUCKETS. BALANCES NEVER CARRY ACROSS CURRENCIES.   *
066900*----------------------------------------------------------------*
067000 2050-RESET-BALANCE-TABLE.
067100     MOVE ZERO TO WS-BALANCE-CT.
067200 2050-EXIT.
067300     EXIT.
067400*----------------------------------------------------------------*
067500*    2100-FIND-OR-ADD-BALANCE - LOCATES WS-LOOKUP-USER-ID IN     *
067600*    WT-BALANCE-TABLE, ADDING A ZERO-BALANCE ENTRY IF THIS IS    *
067700*    THE FIRST TIME THE USER HAS APPEARED IN THIS BUCKET.        *
067800*----------------------------------------------------------------*
067900 2100-FIND-OR-ADD-BALANCE.
068000     SET WS-BAL-FOUND TO FALSE.
068100     PERFORM 2110-SCAN-BALANCE-ROW THRU 2110-EXIT
068200         VARYING IDX-BAL FROM 1 BY 1
068300             UNTIL IDX-BAL > WS-BALANCE-CT OR WS-BAL-FOUND.
068400     IF WS-BAL-FOUND
068500         SUBTRACT 1 FROM IDX-BAL
068600     ELSE
068700         ADD 1 TO WS-BALANCE-CT
068800         SET IDX-BAL TO WS-BALANCE-CT
068900         MOVE WS-LOOKUP-USER-ID TO WTB-USER-ID (IDX-BAL)
069000         MOVE ZERO               TO WTB-NET-BALANCE (IDX-BAL)
069100     END-IF.
069200 2100-EXIT.
069300     EXIT.
069400 2110-SCAN-BALANCE-ROW.
069500     IF WTB-USER-ID (IDX-BAL) = WS-LOOKUP-USER-ID
069600         SET WS-BAL-FOUND TO TRUE
069700     END-IF.
069800 2110-EXIT.
069900     EXIT.
070000*----------------------------------------------------------------*
070100*    4000-CALC-BALANCES - DEBITS ONE SPLIT LINE'S USER AND       *
070200*    ACCUMULATES THE LINE INTO THE PARENT EXPENSE'S              *
070300*    SUM-OF-SPLITS. SEE STEP 2.B, BALANCE CALCULATION.           *
070400*----------------------------------------------------------------*
070500 4000-CALC-BALANCES.
070600     MOVE WSE-USER-ID TO WS-LOOKUP-USER-ID.
070700     PERFORM 2100-FIND-OR-ADD-BALANCE THRU 2100-EXIT.
070800     SUBTRACT WSE-AMOUNT-OWED FROM WTB-NET-BALANCE (IDX-BAL).
070900     ADD WSE-AMOUNT-OWED TO WS-SUM-OF-SPLITS.
071000 4000-EXIT.
071100     EXIT.
071200*----------------------------------------------------------------*
071300*    4100-ACCUM-EXPENSE - CREDITS THE PAYER WITH THE SUM         *
071400*    ACTUALLY CHARGED ACROSS THIS EXPENSE'S OWN SPLIT LINES, NOT *
071500*    EXM-TOTAL-AMOUNT - THIS IS WHAT GUARDS AGAINST THE PHANTOM  *
071600*    PENNY. SEE GL-0256.                                         *
071700*----------------------------------------------------------------*
071800 4100-ACCUM-EXPENSE.
071900     MOVE WS-HOLD-PAID-BY-USER-ID TO WS-LOOKUP-USER-ID.
072000     PERFORM 2100-FIND-OR-ADD-BALANCE THRU 2100-EXIT.
072100     ADD WS-SUM-OF-SPLITS TO WTB-NET-BALANCE (IDX-BAL).
072200 4100-EXIT.
072300     EXIT.
072400*----------------------------------------------------------------*
072500*    5000-MINIMIZE-DEBTS - THE GREEDY SPLITWISE ALGORITHM FOR    *
072600*    ONE JUST-FINISHED CURRENCY BUCKET. DROPS DUST BELOW THE     *
072700*    HALF-CENT THRESHOLD, SORTS BOTH SIDES DESCENDING, THEN      *
072800*    WALKS THEM WITH TWO CURSORS. SEE GL-0261.                   *
072900*----------------------------------------------------------------*
073000 5000-MINIMIZE-DEBTS.
073100     MOVE ZERO TO WS-CREDITOR-CT.
073200     MOVE ZERO TO WS-DEBTOR-CT.
073300     PERFORM 5001-SORT-ONE-BALANCE THRU 5001-EXIT
073400         VARYING WS-IDX-A FROM 1 BY 1
073500             UNTIL WS-IDX-A > WS-BALANCE-CT.
073600     PERFORM 5010-SORT-CREDITORS THRU 5010-EXIT.
073700     PERFORM 5020-SORT-DEBTORS THRU 5020-EXIT.
073800     MOVE 1 TO WS-CRED-PTR.
073900     MOVE 1 TO WS-DEBT-PTR.
074000     PERFORM 5100-MATCH-PAIR THRU 5100-EXIT
074100         UNTIL WS-CRED-PTR > WS-CREDITOR-CT
074200             OR WS-DEBT-PTR > WS-DEBTOR-CT.
074300 5000-EXIT.
074400     EXIT.
074500 5001-SORT-ONE-BALANCE.
074600     MOVE WTB-NET-BALANCE (WS-IDX-A) TO WS-ABS-BALANCE.
074700     IF WS-ABS-BALANCE < ZERO
074800         COMPUTE WS-ABS-BALANCE = ZERO - WS-ABS-BALANCE
074900     END-IF.
075000     IF WS-ABS-BALANCE >= .005
075100         IF WTB-NET-BALANCE (WS-IDX-A) > ZERO
075200             ADD 1 TO WS-CREDITOR-CT
075300             MOVE WTB-USER-ID (WS-IDX-A)
075400                                 TO WTC-USER-ID (WS-CREDITOR-CT)
075500             MOVE WTB-NET-BALANCE (WS-IDX-A)
075600                                 TO WTC-BALANCE (WS-CREDITOR-CT)
075700         ELSE
075800             ADD 1 TO WS-DEBTOR-CT
075900             MOVE WTB-USER-ID (WS-IDX-A)
076000                                 TO WTD-USER-ID (WS-DEBTOR-CT)
076100             MOVE WS-ABS-BALANCE TO WTD-BALANCE (WS-DEBTOR-CT)
076200         END-IF
076300     END-IF.
076400 5001-EXIT.
076500     EXIT.
076600*----------------------------------------------------------------*
076700*    5010-SORT-CREDITORS / 5020-SORT-DEBTORS - DESCENDING        *
076800*    SELECTION SORT. BOTH TABLES ARE SMALL (A GROUP'S MEMBER     *
076900*    COUNT) SO THE N-SQUARED PASS COSTS NOTHING REAL.            *
077000*----------------------------------------------------------------*
077100 5010-SORT-CREDITORS.
077200     PERFORM 5011-SORT-CRED-OUTER THRU 5011-EXIT
077300         VARYING WS-IDX-A FROM 1 BY 1
077400             UNTIL WS-IDX-A >= WS-CREDITOR-CT.
077500 5010-EXIT.
077600     EXIT.
077700 5011-SORT-CRED-OUTER.
077800     PERFORM 5012-SORT-CRED-INNER THRU 5012-EXIT
077900         VARYING WS-IDX-B FROM WS-IDX-A BY 1
078000             UNTIL WS-IDX-B > WS-CREDITOR-CT.
078100 5011-EXIT.
078200     EXIT.
078300 5012-SORT-CRED-INNER.
078400     IF WTC-BALANCE (WS-IDX-B) > WTC-BALANCE (WS-IDX-A)
078500         MOVE WTC-USER-ID (WS-IDX-A) TO WS-SWAP-USER-ID
078600         MOVE WTC-BALANCE (WS-IDX-A) TO WS-SWAP-BALANCE
078700         MOVE WTC-USER-ID (WS-IDX-B) TO WTC-USER-ID (WS-IDX-A)
078800         MOVE WTC-BALANCE (WS-IDX-B) TO WTC-BALANCE (WS-IDX-A)
078900         MOVE WS-SWAP-USER-ID        TO WTC-USER-ID (WS-IDX-B)
079000         MOVE WS-SWAP-BALANCE        TO WTC-BALANCE (WS-IDX-B)
079100     END-IF.
079200 5012-EXIT.
079300     EXIT.
079400 5020-SORT-DEBTORS.
079500     PERFORM 5021-SORT-DEBT-OUTER THRU 5021-EXIT
079600         VARYING WS-IDX-A FROM 1 BY 1
079700             UNTIL WS-IDX-A >= WS-DEBTOR-CT.
079800 5020-EXIT.
079900     EXIT.
080000 5021-SORT-DEBT-OUTER.
080100     PERFORM 5022-SORT-DEBT-INNER THRU 5022-EXIT
080200         VARYING WS-IDX-B FROM WS-IDX-A BY 1
080300             UNTIL WS-IDX-B > WS-DEBTOR-CT.
080400 5021-EXIT.
080500     EXIT.
080600 5022-SORT-DEBT-INNER.
080700     IF WTD-BALANCE (WS-IDX-B) > WTD-BALANCE (WS-IDX-A)
080800         MOVE WTD-USER-ID (WS-IDX-A) TO WS-SWAP-USER-ID
080900         MOVE WTD-BALANCE (WS-IDX-A) TO WS-SWAP-BALANCE
081000         MOVE WTD-USER-ID (WS-IDX-B) TO WTD-USER-ID (WS-IDX-A)
081100         MOVE WTD-BALANCE (WS-IDX-B) TO WTD-BALANCE (WS-IDX-A)
081200         MOVE WS-SWAP-USER-ID        TO WTD-USER-ID (WS-IDX-B)
081300         MOVE WS-SWAP-BALANCE        TO WTD-BALANCE (WS-IDX-B)
081400     END-IF.
081500 5022-EXIT.
081600     EXIT.
081700*----------------------------------------------------------------*
081800*    5100-MATCH-PAIR - ONE STEP OF THE TWO-CURSOR WALK. MATCHES  *
081900*    THE LARGEST REMAINING CREDITOR AGAINST THE LARGEST          *
082000*    REMAINING DEBTOR FOR MIN(BOTH BALANCES), ROUNDED HALF-UP.   *
082100*----------------------------------------------------------------*
082200 5100-MATCH-PAIR.
082300     IF WTC-BALANCE (WS-CRED-PTR) < WTD-BALANCE (WS-DEBT-PTR)
082400         MOVE WTC-BALANCE (WS-CRED-PTR) TO WS-MATCH-AMOUNT
082500     ELSE
082600         MOVE WTD-BALANCE (WS-DEBT-PTR) TO WS-MATCH-AMOUNT
082700     END-IF.
082800     COMPUTE WS-MATCH-AMOUNT ROUNDED = WS-MATCH-AMOUNT.
082900     PERFORM 6000-WRITE-SETTLEMENTS THRU 6000-EXIT.
083000     SUBTRACT WS-MATCH-AMOUNT FROM WTC-BALANCE (WS-CRED-PTR).
083100     SUBTRACT WS-MATCH-AMOUNT FROM WTD-BALANCE (WS-DEBT-PTR).
083200     IF WTC-BALANCE (WS-CRED-PTR) < .005
083300         ADD 1 TO WS-CRED-PTR
083400     END-IF.
083500     IF WTD-BALANCE (WS-DEBT-PTR) < .005
083600         ADD 1 TO WS-DEBT-PTR
083700     END-IF.
083800 5100-EXIT.
083900     EXIT.
084000*----------------------------------------------------------------*
084100*    6000-WRITE-SETTLEMENTS - STAGES ONE SETTLEMENT TRANSACTION  *
084200*    LINE TO WORK-SETTLEMENT-FILE. NOT COPIED TO THE REAL        *
084300*    SETTLEMENT-FILE UNTIL 9000-COMMIT-RUN. SEE GL-0247.         *
084400*----------------------------------------------------------------*
084500 6000-WRITE-SETTLEMENTS.
084600     ADD 1 TO WS-NEXT-SETTLEMENT-ID.
084700     ADD 1 TO WS-SETTLEMENT-CT.
084800     MOVE WS-NEXT-SETTLEMENT-ID TO WS-NEXT-SETTLEMENT-ID-ED.
084900     MOVE SPACES TO STW-SETTLEMENT-ID.
085000     STRING 'STL' WS-SYS-DATE8 WS-SYS-HHMMSS WS-NEXT-SETTLEMENT-ID-ED
085100         DELIMITED BY SIZE INTO STW-SETTLEMENT-ID.
085200     SET STW-RECORD-TYPE-DETAIL TO TRUE.
085300     MOVE WS-SETTLEMENT-GROUP-ID           TO STW-SETTLEMENT-GROUP-ID.
085400     MOVE WTD-USER-ID (WS-DEBT-PTR)        TO STW-PAYER-USER-ID.
085500     MOVE WTC-USER-ID (WS-CRED-PTR)        TO STW-PAYEE-USER-ID.
085600     MOVE WS-HOLD-CURRENCY                 TO STW-CURRENCY.
085700     MOVE WS-MATCH-AMOUNT                  TO STW-AMOUNT.
085800     MOVE STW-TRANLOG-REC TO WORK-SETTLEMENT-RECORD.
085900     WRITE WORK-SETTLEMENT-RECORD.
086000 6000-EXIT.
086100     EXIT.
086200*----------------------------------------------------------------*
086300*    7000-FLIP-SETTLED-FLAGS - STAGES THE NEW EXPENSE AND SPLIT  *
086400*    MASTERS WITH IS-SETTLED FLIPPED TO 'Y' FOR EVERY ROW THIS   *
086500*    RUN TOUCHED. NOT COPIED OVER THE REAL FILES UNTIL           *
086600*    9000-COMMIT-RUN. SEE STEP 6, GL-0216, AND GL-0247.          *
086700*----------------------------------------------------------------*
086800 7000-FLIP-SETTLED-FLAGS.
086900     PERFORM 7010-FLIP-EXPENSE-FLAGS THRU 7010-EXIT.
087000     PERFORM 7020-FLIP-SPLIT-FLAGS THRU 7020-EXIT.
087100 7000-EXIT.
087200     EXIT.
087300 7010-FLIP-EXPENSE-FLAGS.
087400     OPEN INPUT SORTED-EXPENSE-FILE.
087500     OPEN OUTPUT WORK-EXPENSE-FLIP-FILE.
087600     PERFORM 7011-READ-SORTED-EXPENSE THRU 7011-EXIT.
087700     PERFORM 7012-FLIP-ONE-EXPENSE THRU 7012-EXIT
087800         UNTIL WS-SRE-EOF.
087900     CLOSE SORTED-EXPENSE-FILE.
088000     CLOSE WORK-EXPENSE-FLIP-FILE.
088100 7010-EXIT.
088200     EXIT.
088300 7012-FLIP-ONE-EXPENSE.
088400     MOVE SORTED-EXPENSE-RECORD TO EXW-EXPENSE-REC.
088500     IF EXW-GROUP-ID = WS-TARGET-GROUP-ID
088600         AND EXW-SETTLED-NO
088700         SET EXW-SETTLED-YES TO TRUE
088800     END-IF.
088900     MOVE EXW-EXPENSE-REC TO WORK-EXPENSE-FLIP-RECORD.
089000     WRITE WORK-EXPENSE-FLIP-RECORD.
089100     PERFORM 7011-READ-SORTED-EXPENSE THRU 7011-EXIT.
089200 7012-EXIT.
089300     EXIT.
089400 7011-READ-SORTED-EXPENSE.
089500     READ SORTED-EXPENSE-FILE
089600         AT END SET WS-SRE-EOF TO TRUE
089700     END-READ.
089800 7011-EXIT.
089900     EXIT.
090000 7020-FLIP-SPLIT-FLAGS.
090100     OPEN INPUT EXPENSE-SPLIT-FILE.
090200     OPEN OUTPUT WORK-SPLIT-FLIP-FILE.
090300     PERFORM 7021-READ-SPLIT THRU 7021-EXIT.
090400     PERFORM 7022-FLIP-ONE-SPLIT THRU 7022-EXIT
090500         UNTIL WS-SPM-EOF.
090600     CLOSE EXPENSE-SPLIT-FILE.
090700     CLOSE WORK-SPLIT-FLIP-FILE.
090800 7020-EXIT.
090900     EXIT.
091000 7022-FLIP-ONE-SPLIT.
091100     IF SPW-SETTLED-NO
091200         SET WS-EXPENSE-FOUND TO FALSE
091300         SEARCH ALL WT-EXM-ENTRY
091400             WHEN WTE-EXPENSE-ID (IDX-EXP) = SPW-EXPENSE-ID
091500                 SET WS-EXPENSE-FOUND TO TRUE
091600         END-SEARCH
091700         IF WS-EXPENSE-FOUND
091800             AND WTE-GROUP-ID (IDX-EXP) = WS-TARGET-GROUP-ID
091900             SET SPW-SETTLED-YES TO TRUE
092000         END-IF
092100     END-IF.
092200     MOVE SPW-SPLIT-REC TO WORK-SPLIT-FLIP-RECORD.
092300     WRITE WORK-SPLIT-FLIP-RECORD.
092400     PERFORM 7021-READ-SPLIT THRU 7021-EXIT.
092500 7022-EXIT.
092600     EXIT.
092700 7021-READ-SPLIT.
092800     READ EXPENSE-SPLIT-FILE INTO SPW-SPLIT-REC
092900         AT END SET WS-SPM-EOF TO TRUE
093000     END-READ.
093100 7021-EXIT.
093200     EXIT.
093300*----------------------------------------------------------------*
093400*    8000-PRINT-REPORT - THE CONTROL-BREAK REPORT, ONE SECTION   *
093500*    PER CURRENCY, NEW HEADING EACH TIME CURRENCY CHANGES.       *
093600*----------------------------------------------------------------*
093700 8000-PRINT-REPORT.
093800     OPEN OUTPUT SETTLEMENT-REPORT-FILE.
093900     OPEN INPUT WORK-SETTLEMENT-FILE.
094000     PERFORM 8010-READ-SETTLEMENT THRU 8010-EXIT.
094100     PERFORM 8020-PRINT-ONE-LINE THRU 8020-EXIT
094200         UNTIL WS-STW-FILE-STATUS = '10'.
094300     PERFORM 8900-PRINT-TOTALS THRU 8900-EXIT.
094400     CLOSE WORK-SETTLEMENT-FILE.
094500     CLOSE SETTLEMENT-REPORT-FILE.
094600 8000-EXIT.
094700     EXIT.
094800 8020-PRINT-ONE-LINE.
094900     IF WS-RPT-FIRST OR STW-CURRENCY NOT = WS-RPT-HOLD-CURRENCY
095000         MOVE STW-CURRENCY TO WS-RPT-HOLD-CURRENCY
095100         MOVE 'N' TO WS-RPT-FIRST-SW
095200         PERFORM 8100-PRINT-HEADING THRU 8100-EXIT
095300     END-IF.
095400     PERFORM 8200-PRINT-DETAIL THRU 8200-EXIT.
095500     PERFORM 8010-READ-SETTLEMENT THRU 8010-EXIT.
095600 8020-EXIT.
095700     EXIT.
095800 8010-READ-SETTLEMENT.
095900     READ WORK-SETTLEMENT-FILE INTO STW-TRANLOG-REC
096000         AT END MOVE '10' TO WS-STW-FILE-STATUS
096100     END-READ.
096200 8010-EXIT.
096300     EXIT.
096400 8100-PRINT-HEADING.
096500     MOVE SPACES TO SETTLEMENT-REPORT-LINE.
096600     MOVE STW-CURRENCY TO RPT-CURRENCY.
096700     MOVE 'PAYER' TO RPT-PAYER-NAME.
096800     MOVE 'PAYEE' TO RPT-PAYEE-NAME.
096900     WRITE SETTLEMENT-REPORT-LINE.
097000 8100-EXIT.
097100     EXIT.
097200 8200-PRINT-DETAIL.
097300     MOVE SPACES TO SETTLEMENT-REPORT-LINE.
097400     MOVE STW-CURRENCY TO RPT-CURRENCY.
097500     MOVE STW-PAYER-USER-ID TO WS-LOOKUP-USER-ID.
097600     PERFORM 8210-FIND-USER-NAME THRU 8210-EXIT.
097700     MOVE WTU-USER-NAME (IDX-USR) TO RPT-PAYER-NAME.
097800     MOVE STW-PAYEE-USER-ID TO WS-LOOKUP-USER-ID.
097900     PERFORM 8210-FIND-USER-NAME THRU 8210-EXIT.
098000     MOVE WTU-USER-NAME (IDX-USR) TO RPT-PAYEE-NAME.
098100     MOVE STW-AMOUNT TO RPT-AMOUNT.
098200     WRITE SETTLEMENT-REPORT-LINE.
098300 8200-EXIT.
098400     EXIT.
098500 8210-FIND-USER-NAME.
098600     SET WS-USER-FOUND TO FALSE.
098700     SEARCH ALL WT-USM-ENTRY
098800         WHEN WTU-USER-ID (IDX-USR) = WS-LOOKUP-USER-ID
098900             SET WS-USER-FOUND TO TRUE
099000     END-SEARCH.
099100 8210-EXIT.
099200     EXIT.
099300 8900-PRINT-TOTALS.
099400     MOVE SPACES TO SETTLEMENT-REPORT-LINE.
099500     MOVE WS-SETTLEMENT-CT TO RPT-TOTAL-COUNT.
099600     MOVE 'TOTAL TRANSACTIONS WRITTEN' TO RPT-TOTAL-LABEL.
099700     WRITE SETTLEMENT-REPORT-LINE.
099800     MOVE SPACES TO SETTLEMENT-REPORT-LINE.
099900     MOVE WS-CURRENCY-CT TO RPT-TOTAL-COUNT.
100000     MOVE 'TOTAL CURRENCIES PROCESSED' TO RPT-TOTAL-LABEL.
100100     WRITE SETTLEMENT-REPORT-LINE.
100200 8900-EXIT.
100300     EXIT.
100400*----------------------------------------------------------------*
100500*    9000-COMMIT-RUN - EVERY STAGE ABOVE SUCCEEDED. COPY THE     *
100600*    STAGED RUN HEADER, SETTLEMENTS, AND FLIPPED MASTERS OVER    *
100700*    THE REAL FILES AS ONE UNIT. SEE GL-0247.                    *
100800*    THE RUN HEADER IS FLIPPED TO COMPLETE HERE, NOT BACK IN     *
100900*    1500, SO A CRASH PARTWAY THROUGH THIS PARAGRAPH STILL       *
101000*    LEAVES THE HEADER READING IN-PROGRESS ON RESTART. SEE       *
101100*    GL-0263.                                                    *
101200*----------------------------------------------------------------*
101300 9000-COMMIT-RUN.
101400     SET SGW-RUN-STATUS-COMPLETE TO TRUE.
101500     OPEN EXTEND SETTLEMENT-GROUP-FILE.
101600     MOVE SGW-RUNHDR-REC TO SETTLEMENT-GROUP-RECORD.
101700     WRITE SETTLEMENT-GROUP-RECORD.
101800     CLOSE SETTLEMENT-GROUP-FILE.
101900     OPEN EXTEND SETTLEMENT-FILE.
102000     OPEN INPUT WORK-SETTLEMENT-FILE.
102100     PERFORM 9010-READ-STAGED-SETTLEMENT THRU 9010-EXIT.
102200     PERFORM 9011-COPY-ONE-SETTLEMENT THRU 9011-EXIT
102300         UNTIL WS-STW-FILE-STATUS = '10'.
102400     CLOSE WORK-SETTLEMENT-FILE.
102500     CLOSE SETTLEMENT-FILE.
102600     OPEN OUTPUT EXPENSE-FILE.
102700     OPEN INPUT WORK-EXPENSE-FLIP-FILE.
102800     PERFORM 9020-READ-STAGED-EXPENSE THRU 9020-EXIT.
102900     PERFORM 9021-COPY-ONE-EXPENSE THRU 9021-EXIT
103000         UNTIL WS-EXF-FILE-STATUS = '10'.
103100     CLOSE WORK-EXPENSE-FLIP-FILE.
103200     CLOSE EXPENSE-FILE.
103300     OPEN OUTPUT EXPENSE-SPLIT-FILE.
103400     OPEN INPUT WORK-SPLIT-FLIP-FILE.
103500     PERFORM 9030-READ-STAGED-SPLIT THRU 9030-EXIT.
103600     PERFORM 9031-COPY-ONE-SPLIT THRU 9031-EXIT
103700         UNTIL WS-SPF-FILE-STATUS = '10'.
103800     CLOSE WORK-SPLIT-FLIP-FILE.
103900     CLOSE EXPENSE-SPLIT-FILE.
104000 9000-EXIT.
104100     EXIT.
104200 9010-READ-STAGED-SETTLEMENT.
104300     READ WORK-SETTLEMENT-FILE
104400         AT END MOVE '10' TO WS-STW-FILE-STATUS
104500     END-READ.
104600 9010-EXIT.
104700     EXIT.
104800 9011-COPY-ONE-SETTLEMENT.
104900     WRITE SETTLEMENT-TRANLOG-RECORD FROM WORK-SETTLEMENT-RECORD.
105000     PERFORM 9010-READ-STAGED-SETTLEMENT THRU 9010-EXIT.
105100 9011-EXIT.
105200     EXIT.
105300 9020-READ-STAGED-EXPENSE.
105400     READ WORK-EXPENSE-FLIP-FILE
105500         AT END MOVE '10' TO WS-EXF-FILE-STATUS
105600     END-READ.
105700 9020-EXIT.
105800     EXIT.
105900 9021-COPY-ONE-EXPENSE.
106000     WRITE EXPENSE-MASTER-RECORD FROM WORK-EXPENSE-FLIP-RECORD.
106100     PERFORM 9020-READ-STAGED-EXPENSE THRU 9020-EXIT.
106200 9021-EXIT.
106300     EXIT.
106400 9030-READ-STAGED-SPLIT.
106500     READ WORK-SPLIT-FLIP-FILE
106600         AT END MOVE '10' TO WS-SPF-FILE-STATUS
106700     END-READ.
106800 9030-EXIT.
106900     EXIT.
107000 9031-COPY-ONE-SPLIT.
107100     WRITE EXPENSE-SPLIT-RECORD FROM WORK-SPLIT-FLIP-RECORD.
107200     PERFORM 9030-READ-STAGED-SPLIT THRU 9030-EXIT.
107300 9031-EXIT.
107400     EXIT.
