000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SET-TRANLOG.
000300 AUTHOR.        J. K. WEISS.
000400 INSTALLATION.  HOWMUCHAH GROUP LEDGER SYSTEMS - HOME OFFICE.
000500 DATE-WRITTEN.  03/31/1995.
000600 DATE-COMPILED. 02/18/2003.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*================================================================*
000900*                     C H A N G E   L O G                       *
001000*================================================================*
001100* DATE      BY   TICKET     DESCRIPTION                         *
001200*----------------------------------------------------------------*
001300* 033196    JKW  GL-0142    ORIGINAL LAYOUT - ONE SETTLEMENT      *
001400*                           TRANSACTION LINE PER PAYER/PAYEE      *
001500*                           PAIR PRODUCED BY THE DEBT-MINIMIZE   *
001600*                           PASS.                                *
001700* 080197    JKW  GL-0150    ADDED HEADER AND TRAILER RECORD-     *
001800*                           TYPE VIEWS SO THE SETTLEMENT FILE    *
001900*                           COULD CARRY A RUN-COUNT TRAILER.     *
002000* 102898    JKW  GL-0171    Y2K SIGN-OFF - NO DATE FIELDS ON     *
002100*                           THE DETAIL LINE ITSELF, SETTLED-AT   *
002200*                           LIVES ON THE RUN HEADER INSTEAD.     *
002300* 112000    PDS  GL-0215    ADDED SETTLEMENT-GROUP-ID FK SO A    *
002400*                           SETTLEMENT LINE CAN BE TIED BACK TO  *
002500*                           ITS RUN HEADER WITHOUT RE-READING    *
002600*                           THE WHOLE HEADER FILE.               *
002700* 061502    PDS  GL-0238    ADDED STL-PRINT-VIEW REDEFINES FOR   *
002800*                           THE CONTROL-BREAK REPORT'S DETAIL    *
002900*                           LINE.                                *
003000* 021803    PDS  GL-0246    ROUNDED FILLER TO 280-BYTE BLOCKING. *
003100*================================================================*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-370.
003500 OBJECT-COMPUTER. IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS GROUP-DIGITS IS "0" THRU "9"
003900     UPSI-0 IS STL-TEST-RUN-SW.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SET-TRANLOG-FILE ASSIGN TO SETTLEMENT-FILE
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-STL-FILE-STATUS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  SET-TRANLOG-FILE
004800     LABEL RECORDS ARE STANDARD.
004900 01  SET-TRANLOG-RECORD.
005000     05  STL-RECORD-TYPE-CD            PIC X(01).
005100         88  STL-RECORD-TYPE-HEADER        VALUE 'H'.
005200         88  STL-RECORD-TYPE-DETAIL         VALUE 'D'.
005300         88  STL-RECORD-TYPE-TRAILER        VALUE 'T'.
005400     05  STL-SETTLEMENT-ID              PIC X(36).
005500     05  STL-SETTLEMENT-GROUP-ID        PIC X(36).
005600     05  STL-PAYER-USER-ID              PIC X(36).
005700     05  STL-PAYEE-USER-ID              PIC X(36).
005800     05  STL-CURRENCY                   PIC X(03).
005900     05  STL-AMOUNT                     PIC S9(8)V99
006000             SIGN TRAILING SEPARATE.
006100     05  FILLER                        PIC X(121).
006200*----------------------------------------------------------------*
006300*    HEADER-RECORD VIEW - REC-TYPE 'H', ONE WRITTEN AHEAD OF     *
006400*    EVERY RUN'S DETAIL LINES, CARRYING JUST THE RUN COUNTS.     *
006500*----------------------------------------------------------------*
006600 01  STL-HEADER-VIEW REDEFINES SET-TRANLOG-RECORD.
006700     05  FILLER                        PIC X(01).
006800     05  STLHR-SETTLEMENT-GROUP-ID      PIC X(36).
006900     05  STLHR-CURRENCY-CT              PIC S9(04) COMP.
007000     05  STLHR-DETAIL-CT                PIC S9(08) COMP.
007100     05  FILLER                        PIC X(237).
007200*----------------------------------------------------------------*
007300*    TRAILER-RECORD VIEW - REC-TYPE 'T', WRITTEN LAST, CARRYING  *
007400*    THE FINAL TRANSACTION-COUNT CHECK FIGURE.                  *
007500*----------------------------------------------------------------*
007600 01  STL-TRAILER-VIEW REDEFINES SET-TRANLOG-RECORD.
007700     05  FILLER                        PIC X(01).
007800     05  STLTR-SETTLEMENT-GROUP-ID      PIC X(36).
007900     05  STLTR-TOTAL-DETAIL-CT          PIC S9(08) COMP.
008000     05  STLTR-TOTAL-AMOUNT             PIC S9(10)V99
008100             SIGN TRAILING SEPARATE.
008200     05  FILLER                        PIC X(226).
008300*----------------------------------------------------------------*
008400*    EDITED-AMOUNT VIEW - CONTROL-BREAK REPORT'S DETAIL LINE.    *
008500*----------------------------------------------------------------*
008600 01  STL-PRINT-VIEW REDEFINES SET-TRANLOG-RECORD.
008700     05  FILLER                        PIC X(148).
008800     05  STL-PRINT-AMOUNT               PIC $$$,$$$,$$9.99.
008900     05  FILLER                        PIC X(118).
009000 WORKING-STORAGE SECTION.
009100 01  WS-STL-FILE-STATUS                PIC X(02).
009200 01  WS-STL-REC-CT                      PIC S9(08) COMP.
009300 PROCEDURE DIVISION.
009400 0100-MAINLINE.
009500     PERFORM 1000-VALIDATE-LAYOUT THRU 1000-EXIT.
009600     STOP RUN.
009700 1000-VALIDATE-LAYOUT.
009800     ADD 1 TO WS-STL-REC-CT.
009900 1000-EXIT.
010000     EXIT.
