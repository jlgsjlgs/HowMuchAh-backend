000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EXPSPLIT.
000300 AUTHOR.        D. OKAFOR.
000400 INSTALLATION.  HOWMUCHAH GROUP LEDGER SYSTEMS - HOME OFFICE.
000500 DATE-WRITTEN.  07/15/1994.
000600 DATE-COMPILED. 02/18/2003.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*================================================================*
000900*                     C H A N G E   L O G                       *
001000*================================================================*
001100* DATE      BY   TICKET     DESCRIPTION                         *
001200*----------------------------------------------------------------*
001300* 071594    DMO  GL-0118    ORIGINAL PROGRAM - VALIDATES AN       *
001400*                           EXPENSE'S PROPOSED SPLIT LINES AND    *
001500*                           WRITES THEM TO EXPENSE-SPLIT-FILE.    *
001600*                           RUN ONLINE-TRIGGERED, ONE EXPENSE AT  *
001700*                           A TIME, FROM THE CICS FRONT END.      *
001800* 091296    DMO  GL-0144    ADDED 2030-CHECK-NOT-LOCKED - A        *
001900*                           SECOND SPLIT BATCH AGAINST AN         *
002000*                           ALREADY-SETTLED EXPENSE WAS SILENTLY  *
002100*                           OVERWRITING PRIOR SETTLEMENT HISTORY. *
002200* 102898    JKW  GL-0173    Y2K REMEDIATION - EXPENSE-DATE EDITS   *
002300*                           NOW CARRIED ON EXW-EXPENSE-REC,       *
002400*                           ALREADY CCYYMMDD. NO CHANGE HERE.     *
002500* 040501    PDS  GL-0220    TIGHTENED 2010-CHECK-SUM-TOLERANCE -   *
002600*                           OLD EDIT COMPARED ROUNDED TOTALS AND   *
002700*                           LET A 3-CENT SPREAD THROUGH ON A      *
002800*                           SEVEN-WAY SPLIT. NOW HOLDS AT ONE     *
002900*                           CENT PER GL-0220 EDIT SHEET.          *
003000* 091403    PDS  GL-0250    ADDED 2040-CHECK-SIGNS - A NEGATIVE    *
003100*                           TOTAL-AMOUNT CAME THROUGH FROM A      *
003200*                           REVERSED CREDIT-MEMO EXPENSE AND       *
003300*                           PASSED THE SUM-TOLERANCE EDIT CLEAN.  *
003400* 031504    DMO  GL-0258    ADDED ESI-KEY-VIEW AND THE 1120 CHECK  *
003500*                           - A MIS-KEYED ONLINE SCREEN STAGED    *
003600*                           SPLIT LINES FOR TWO DIFFERENT          *
003700*                           EXPENSES UNDER ONE BATCH.             *
003800* 062904    DMO  GL-0259    ADDED WST-SCAN-VIEW AND 2045-CHECK-    *
003900*                           DUPLICATE-USER - THE SAME USER-ID      *
004000*                           TWICE IN A BATCH WAS DOUBLE-OWING     *
004100*                           THE SAME PERSON.                      *
004200* 062904    DMO  GL-0260    3010 NOW STAMPS SPW-SPLIT-SEQ-NBR      *
004300*                           FROM WS-SUBSCRIPT - THE SPLIT-DETAIL   *
004400*                           AUDIT LISTING NEEDED EACH SPLIT'S     *
004500*                           BATCH POSITION PRESERVED ON DISK.      *
004600*================================================================*
004700*    NOTE - GROUP-MEMBERSHIP VALIDATION (IS THE PAYER AND EVERY   *
004800*    SPLIT PARTICIPANT ACTUALLY A MEMBER OF EXM-GROUP-ID) IS      *
004900*    ENFORCED UPSTREAM BY THE ONLINE GROUP-ROSTER SCREEN. THIS    *
005000*    PROGRAM HAS NO GROUP-MEMBERSHIP FILE IN ITS INPUT SET AND    *
005100*    DOES NOT RE-CHECK IT.                                       *
005200*================================================================*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS GROUP-DIGITS IS "0" THRU "9"
006000     UPSI-0 IS EXS-TEST-RUN-SW.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT EXPENSE-SPLIT-IN-FILE ASSIGN TO SPLITWRK-FILE
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-SPI-FILE-STATUS.
006600     SELECT EXPENSE-SPLIT-FILE ASSIGN TO EXPENSE-SPLIT-FILE
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-SPO-FILE-STATUS.
006900     SELECT EXPENSE-FILE ASSIGN TO EXPENSE-FILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-EXM-FILE-STATUS.
007200 DATA DIVISION.
007300 FILE SECTION.
007400*----------------------------------------------------------------*
007500*    EXPENSE-SPLIT-IN-FILE - ONE PROPOSED SPLIT LINE PER RECORD, *
007600*    ALL FOR THE SAME EXPENSE, STAGED BY THE ONLINE FRONT END.   *
007700*----------------------------------------------------------------*
007800 FD  EXPENSE-SPLIT-IN-FILE
007900     LABEL RECORDS ARE STANDARD.
008000 01  EXPENSE-SPLIT-IN-RECORD.
008100     05  ESI-SPLIT-ID                  PIC X(36).
008200     05  ESI-EXPENSE-ID                PIC X(36).
008300     05  ESI-USER-ID                   PIC X(36).
008400     05  ESI-AMOUNT-OWED               PIC S9(8)V99
008500             SIGN TRAILING SEPARATE.
008600     05  FILLER                        PIC X(161).
008700*----------------------------------------------------------------*
008800*    KEY-ONLY VIEW - 1120 CHECKS EVERY LINE IN THE STAGED BATCH  *
008900*    CARRIES THE SAME EXPENSE-ID BEFORE IT IS TABLED. SEE        *
009000*    GL-0258.                                                    *
009100*----------------------------------------------------------------*
009200 01  ESI-KEY-VIEW REDEFINES EXPENSE-SPLIT-IN-RECORD.
009300     05  ESIK-SPLIT-ID                 PIC X(36).
009400     05  ESIK-EXPENSE-ID                PIC X(36).
009500     05  FILLER                        PIC X(208).
009600 FD  EXPENSE-SPLIT-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  EXPENSE-SPLIT-OUT-RECORD          PIC X(280).
009900 FD  EXPENSE-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 01  EXPENSE-MASTER-RECORD             PIC X(280).
010200*----------------------------------------------------------------*
010300*    KEY-ONLY VIEW - 1220 COMPARES THE EXPENSE-ID STRAIGHT OFF   *
010400*    THE FD RECORD SO EACH CANDIDATE NEED NOT BE UNPACKED INTO   *
010500*    EXW-EXPENSE-REC UNTIL A MATCH IS CONFIRMED.                 *
010600*----------------------------------------------------------------*
010700 01  EXM-KEY-VIEW REDEFINES EXPENSE-MASTER-RECORD.
010800     05  EXMK-EXPENSE-ID                PIC X(36).
010900     05  FILLER                        PIC X(244).
011000 WORKING-STORAGE SECTION.
011100 01  WS-SPI-FILE-STATUS                PIC X(02).
011200 01  WS-SPO-FILE-STATUS                PIC X(02).
011300 01  WS-EXM-FILE-STATUS                PIC X(02).
011400 01  WS-EXS-SWITCHES.
011500     05  WS-SPI-EOF-SW                 PIC X(01)     VALUE 'N'.
011600         88  WS-SPI-EOF                    VALUE 'Y'.
011700     05  WS-EXM-EOF-SW                 PIC X(01)     VALUE 'N'.
011800         88  WS-EXM-EOF                    VALUE 'Y'.
011900     05  WS-EXPENSE-FOUND-SW           PIC X(01)     VALUE 'N'.
012000         88  WS-EXPENSE-FOUND               VALUE 'Y'.
012100     05  WS-VALIDATION-OK-SW           PIC X(01)     VALUE 'Y'.
012200         88  WS-VALIDATION-OK               VALUE 'Y'.
012300     05  WS-BATCH-OK-SW                PIC X(01)     VALUE 'Y'.
012400         88  WS-BATCH-OK                     VALUE 'Y'.
012500 01  WS-EXS-COUNTERS.
012600     05  WS-SPLIT-LINE-CT              PIC S9(04) COMP VALUE ZERO.
012700     05  WS-SPLIT-WRITE-CT             PIC S9(08) COMP VALUE ZERO.
012800     05  WS-SUBSCRIPT                  PIC S9(04) COMP VALUE ZERO.
012900     05  WS-SUBSCRIPT-2                PIC S9(04) COMP VALUE ZERO.
013000 01  WS-EXS-ACCUMULATORS.
013100     05  WS-SPLIT-SUM                  PIC S9(8)V99
013200             SIGN TRAILING SEPARATE  VALUE ZERO.
013300     05  WS-SPLIT-TOLERANCE            PIC S9(8)V99
013400             SIGN TRAILING SEPARATE  VALUE .01.
013500     05  WS-SPLIT-VARIANCE             PIC S9(8)V99
013600             SIGN TRAILING SEPARATE  VALUE ZERO.
013700*----------------------------------------------------------------*
013800*    IN-MEMORY SPLIT-LINE TABLE - ONE EXPENSE'S PROPOSED SPLITS  *
013900*    HELD HERE UNTIL ALL EDITS PASS, THEN WRITTEN AS A SET.      *
014000*----------------------------------------------------------------*
014100 01  WS-SPLIT-TABLE.
014200     05  WS-SPLIT-ENTRY OCCURS 500 TIMES
014300             INDEXED BY IDX-SPT.
014400         10  WST-SPLIT-ID               PIC X(36).
014500         10  WST-EXPENSE-ID             PIC X(36).
014600         10  WST-USER-ID                PIC X(36).
014700         10  WST-AMOUNT-OWED            PIC S9(8)V99
014800                 SIGN TRAILING SEPARATE.
014900*----------------------------------------------------------------*
015000*    USER-ID-ONLY VIEW - 2045 SCANS THIS ARRAY FOR A USER-ID     *
015100*    REPEATED ACROSS TWO LINES OF THE SAME PROPOSED BATCH.       *
015200*    SEE GL-0259.                                                *
015300*----------------------------------------------------------------*
015400 01  WST-SCAN-VIEW REDEFINES WS-SPLIT-TABLE.
015500     05  WSTS-ENTRY OCCURS 500 TIMES
015600             INDEXED BY IDX-SCN.
015700         10  FILLER                     PIC X(72).
015800         10  WSTS-USER-ID               PIC X(36).
015900         10  FILLER                     PIC X(11).
016000 COPY EXPWORK.
016100 COPY SPLWORK.
016200 PROCEDURE DIVISION.
016300*----------------------------------------------------------------*
016400*    0100-MAINLINE - READS ONE EXPENSE'S WORTH OF PROPOSED       *
016500*    SPLIT LINES, VALIDATES THE SET, AND EITHER WRITES IT OR     *
016600*    REJECTS IT WHOLE. SEE GL-0118.                              *
016700*----------------------------------------------------------------*
016800 0100-MAINLINE.
016900     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
017000     PERFORM 1100-LOAD-SPLIT-TABLE THRU 1100-EXIT.
017100     IF WS-BATCH-OK
017200         PERFORM 1200-LOAD-EXPENSE THRU 1200-EXIT
017300         IF WS-EXPENSE-FOUND
017400             PERFORM 2000-VALIDATE-SPLITS THRU 2000-EXIT
017500             IF WS-VALIDATION-OK
017600                 PERFORM 3000-WRITE-SPLITS THRU 3000-EXIT
017700             END-IF
017800         END-IF
017900     END-IF
018000     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
018100     STOP RUN.
018200 1000-OPEN-FILES.
018300     OPEN INPUT EXPENSE-SPLIT-IN-FILE.
018400     OPEN INPUT EXPENSE-FILE.
018500     OPEN EXTEND EXPENSE-SPLIT-FILE.
018600 1000-EXIT.
018700     EXIT.
018800*----------------------------------------------------------------*
018900*    1100-LOAD-SPLIT-TABLE - STAGES EVERY PROPOSED SPLIT LINE   *
019000*    FOR THIS EXPENSE INTO WS-SPLIT-TABLE BEFORE ANY EDIT RUNS.  *
019100*----------------------------------------------------------------*
019200 1100-LOAD-SPLIT-TABLE.
019300     PERFORM 1110-READ-SPLIT-IN THRU 1110-EXIT.
019400     PERFORM 1120-STAGE-SPLIT-LINE THRU 1120-EXIT
019500         UNTIL WS-SPI-EOF.
019600 1100-EXIT.
019700     EXIT.
019800 1110-READ-SPLIT-IN.
019900     READ EXPENSE-SPLIT-IN-FILE
020000         AT END SET WS-SPI-EOF TO TRUE
020100     END-READ.
020200 1110-EXIT.
020300     EXIT.
020400 1120-STAGE-SPLIT-LINE.
020500     IF WS-SPLIT-LINE-CT > ZERO
020600             AND ESIK-EXPENSE-ID NOT = WST-EXPENSE-ID (1)
020700         SET WS-BATCH-OK TO FALSE
020800         DISPLAY 'EXPSPLIT - MIXED EXPENSE-ID IN STAGED BATCH'
020900     ELSE
021000         ADD 1 TO WS-SPLIT-LINE-CT
021100         SET IDX-SPT TO WS-SPLIT-LINE-CT
021200         MOVE ESI-SPLIT-ID     TO WST-SPLIT-ID (IDX-SPT)
021300         MOVE ESI-EXPENSE-ID   TO WST-EXPENSE-ID (IDX-SPT)
021400         MOVE ESI-USER-ID      TO WST-USER-ID (IDX-SPT)
021500         MOVE ESI-AMOUNT-OWED  TO WST-AMOUNT-OWED (IDX-SPT)
021600     END-IF.
021700     PERFORM 1110-READ-SPLIT-IN THRU 1110-EXIT.
021800 1120-EXIT.
021900     EXIT.
022000*----------------------------------------------------------------*
022100*    1200-LOAD-EXPENSE - FINDS THE PARENT EXPENSE RECORD SO ITS  *
022200*    TOTAL-AMOUNT AND IS-SETTLED FLAG CAN BE EDITED AGAINST.     *
022300*----------------------------------------------------------------*
022400 1200-LOAD-EXPENSE.
022500     PERFORM 1210-READ-EXPENSE THRU 1210-EXIT.
022600     PERFORM 1220-MATCH-EXPENSE THRU 1220-EXIT
022700         UNTIL WS-EXM-EOF OR WS-EXPENSE-FOUND.
022800     IF NOT WS-EXPENSE-FOUND
022900         DISPLAY 'EXPSPLIT - EXPENSE NOT ON FILE - REJECTED'
023000     END-IF.
023100 1200-EXIT.
023200     EXIT.
023300 1210-READ-EXPENSE.
023400     READ EXPENSE-FILE INTO EXW-EXPENSE-REC
023500         AT END SET WS-EXM-EOF TO TRUE
023600     END-READ.
023700 1210-EXIT.
023800     EXIT.
023900 1220-MATCH-EXPENSE.
024000     IF EXMK-EXPENSE-ID = WST-EXPENSE-ID (1)
024100         SET WS-EXPENSE-FOUND TO TRUE
024200     ELSE
024300         PERFORM 1210-READ-EXPENSE THRU 1210-EXIT
024400     END-IF.
024500 1220-EXIT.
024600     EXIT.
024700*----------------------------------------------------------------*
024800*    2000-VALIDATE-SPLITS - RUNS THE FOUR SPLIT-LINE EDITS.      *
024900*    GROUP-MEMBERSHIP IS NOT CHECKED HERE - SEE BANNER ABOVE.    *
025000*----------------------------------------------------------------*
025100 2000-VALIDATE-SPLITS.
025200     SET WS-VALIDATION-OK TO TRUE.
025300     PERFORM 2020-CHECK-NOT-EMPTY THRU 2020-EXIT.
025400     IF WS-VALIDATION-OK
025500         PERFORM 2030-CHECK-NOT-LOCKED THRU 2030-EXIT
025600     END-IF.
025700     IF WS-VALIDATION-OK
025800         PERFORM 2040-CHECK-SIGNS THRU 2040-EXIT
025900     END-IF.
026000     IF WS-VALIDATION-OK
026100         PERFORM 2010-CHECK-SUM-TOLERANCE THRU 2010-EXIT
026200     END-IF.
026300     IF WS-VALIDATION-OK
026400         PERFORM 2045-CHECK-DUPLICATE-USER THRU 2045-EXIT
026500     END-IF.
026600 2000-EXIT.
026700     EXIT.
026800*----------------------------------------------------------------*
026900*    2010-CHECK-SUM-TOLERANCE - SPLIT AMOUNTS MUST SUM TO THE    *
027000*    EXPENSE'S TOTAL-AMOUNT WITHIN ONE CENT. SEE GL-0220.        *
027100*----------------------------------------------------------------*
027200 2010-CHECK-SUM-TOLERANCE.
027300     MOVE ZERO TO WS-SPLIT-SUM.
027400     PERFORM 2011-ADD-SPLIT-AMOUNT THRU 2011-EXIT
027500         VARYING WS-SUBSCRIPT FROM 1 BY 1
027600             UNTIL WS-SUBSCRIPT > WS-SPLIT-LINE-CT.
027700     COMPUTE WS-SPLIT-VARIANCE =
027800         WS-SPLIT-SUM - EXW-TOTAL-AMOUNT.
027900     IF WS-SPLIT-VARIANCE < ZERO
028000         COMPUTE WS-SPLIT-VARIANCE = ZERO - WS-SPLIT-VARIANCE
028100     END-IF.
028200     IF WS-SPLIT-VARIANCE > WS-SPLIT-TOLERANCE
028300         SET WS-VALIDATION-OK TO FALSE
028400         DISPLAY 'EXPSPLIT - SPLIT SUM OUT OF TOLERANCE'
028500     END-IF.
028600 2010-EXIT.
028700     EXIT.
028800 2011-ADD-SPLIT-AMOUNT.
028900     ADD WST-AMOUNT-OWED (WS-SUBSCRIPT) TO WS-SPLIT-SUM.
029000 2011-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------*
029300*    2020-CHECK-NOT-EMPTY - AN EXPENSE MUST CARRY AT LEAST ONE   *
029400*    SPLIT LINE OR THERE IS NOTHING TO SETTLE AGAINST IT.        *
029500*----------------------------------------------------------------*
029600 2020-CHECK-NOT-EMPTY.
029700     IF WS-SPLIT-LINE-CT = ZERO
029800         SET WS-VALIDATION-OK TO FALSE
029900         DISPLAY 'EXPSPLIT - NO SPLIT LINES SUBMITTED'
030000     END-IF.
030100 2020-EXIT.
030200     EXIT.
030300*----------------------------------------------------------------*
030400*    2030-CHECK-NOT-LOCKED - AN ALREADY-SETTLED EXPENSE CANNOT   *
030500*    HAVE ITS SPLITS REWRITTEN. SEE GL-0144.                     *
030600*----------------------------------------------------------------*
030700 2030-CHECK-NOT-LOCKED.
030800     IF EXW-SETTLED-YES
030900         SET WS-VALIDATION-OK TO FALSE
031000         DISPLAY 'EXPSPLIT - EXPENSE ALREADY SETTLED - LOCKED'
031100     END-IF.
031200 2030-EXIT.
031300     EXIT.
031400*----------------------------------------------------------------*
031500*    2040-CHECK-SIGNS - TOTAL-AMOUNT MUST BE POSITIVE AND EVERY  *
031600*    SPLIT AMOUNT MUST BE ZERO OR POSITIVE. SEE GL-0250.         *
031700*----------------------------------------------------------------*
031800 2040-CHECK-SIGNS.
031900     IF EXW-TOTAL-AMOUNT NOT > ZERO
032000         SET WS-VALIDATION-OK TO FALSE
032100         DISPLAY 'EXPSPLIT - TOTAL-AMOUNT NOT POSITIVE'
032200     END-IF.
032300     PERFORM 2041-CHECK-SPLIT-SIGN THRU 2041-EXIT
032400         VARYING WS-SUBSCRIPT FROM 1 BY 1
032500             UNTIL WS-SUBSCRIPT > WS-SPLIT-LINE-CT.
032600 2040-EXIT.
032700     EXIT.
032800 2041-CHECK-SPLIT-SIGN.
032900     IF WST-AMOUNT-OWED (WS-SUBSCRIPT) < ZERO
033000         SET WS-VALIDATION-OK TO FALSE
033100         DISPLAY 'EXPSPLIT - NEGATIVE SPLIT AMOUNT FOUND'
033200     END-IF.
033300 2041-EXIT.
033400     EXIT.
033500*----------------------------------------------------------------*
033600*    2045-CHECK-DUPLICATE-USER - THE SAME USER-ID CANNOT APPEAR  *
033700*    TWICE IN ONE PROPOSED SPLIT BATCH. SEE GL-0259.             *
033800*----------------------------------------------------------------*
033900 2045-CHECK-DUPLICATE-USER.
034000     PERFORM 2046-CHECK-USER-OUTER THRU 2046-EXIT
034100         VARYING WS-SUBSCRIPT FROM 1 BY 1
034200             UNTIL WS-SUBSCRIPT > WS-SPLIT-LINE-CT.
034300 2045-EXIT.
034400     EXIT.
034500 2046-CHECK-USER-OUTER.
034600     COMPUTE WS-SUBSCRIPT-2 = WS-SUBSCRIPT + 1.
034700     PERFORM 2047-CHECK-USER-INNER THRU 2047-EXIT
034800         VARYING WS-SUBSCRIPT-2 FROM WS-SUBSCRIPT-2 BY 1
034900             UNTIL WS-SUBSCRIPT-2 > WS-SPLIT-LINE-CT.
035000 2046-EXIT.
035100     EXIT.
035200 2047-CHECK-USER-INNER.
035300     IF WSTS-USER-ID (WS-SUBSCRIPT) = WSTS-USER-ID (WS-SUBSCRIPT-2)
035400         SET WS-VALIDATION-OK TO FALSE
035500         DISPLAY 'EXPSPLIT - DUPLICATE USER-ID IN SPLIT BATCH'
035600     END-IF.
035700 2047-EXIT.
035800     EXIT.
035900*----------------------------------------------------------------*
036000*    3000-WRITE-SPLITS - ALL EDITS PASSED. WRITE ONE SPL-WORK    *
036100*    RECORD PER TABLE ENTRY, IS-SETTLED SET TO 'N'.              *
036200*----------------------------------------------------------------*
036300 3000-WRITE-SPLITS.
036400     PERFORM 3010-WRITE-ONE-SPLIT THRU 3010-EXIT
036500         VARYING WS-SUBSCRIPT FROM 1 BY 1
036600             UNTIL WS-SUBSCRIPT > WS-SPLIT-LINE-CT.
036700 3000-EXIT.
036800     EXIT.
036900 3010-WRITE-ONE-SPLIT.
037000     MOVE WST-SPLIT-ID (WS-SUBSCRIPT)    TO SPW-SPLIT-ID.
037100     MOVE WST-EXPENSE-ID (WS-SUBSCRIPT)  TO SPW-EXPENSE-ID.
037200     MOVE WST-USER-ID (WS-SUBSCRIPT)     TO SPW-USER-ID.
037300     MOVE WST-AMOUNT-OWED (WS-SUBSCRIPT) TO SPW-AMOUNT-OWED.
037400     MOVE WS-SUBSCRIPT TO SPW-SPLIT-SEQ-NBR.
037500     SET SPW-SETTLED-NO TO TRUE.
037600     MOVE SPW-SPLIT-REC TO EXPENSE-SPLIT-OUT-RECORD.
037700     WRITE EXPENSE-SPLIT-OUT-RECORD.
037800     ADD 1 TO WS-SPLIT-WRITE-CT.
037900 3010-EXIT.
038000     EXIT.
038100 9000-CLOSE-FILES.
038200     CLOSE EXPENSE-SPLIT-IN-FILE.
038300     CLOSE EXPENSE-FILE.
038400     CLOSE EXPENSE-SPLIT-FILE.
038500 9000-EXIT.
038600     EXIT.
