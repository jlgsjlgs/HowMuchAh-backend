000100*================================================================*
000200*    USRWORK.CPY - WORKING COPY OF THE USER LOOKUP RECORD,       *
000300*    COPYd INTO SETLRUN'S IN-MEMORY USER TABLE FOR THE           *
000400*    SETTLEMENT REPORT'S NAME LOOKUP.                            *
000500*    FIELD LAYOUT MUST TRACK USR.MASTER.CBL'S FD EXACTLY.        *
000600*----------------------------------------------------------------*
000700*    061502  PDS  GL-0235  SPLIT OUT OF USR-MASTER.CBL.          *
000800*    021803  PDS  GL-0243  ROUNDED FILLER TO 280-BYTE BLOCKING.  *
000900*================================================================*
001000 01  USW-USER-REC.
001100     05  USW-USER-ID                   PIC X(36).
001200     05  USW-EMAIL                     PIC X(100).
001300     05  USW-USER-NAME                 PIC X(60).
001400     05  FILLER                        PIC X(84).
