000100*================================================================*
000200*    EXPWORK.CPY - WORKING COPY OF THE EXPENSE MASTER RECORD,    *
000300*    COPYd INTO EXPSPLIT AND SETLRUN'S WORKING-STORAGE TABLES.   *
000400*    FIELD LAYOUT MUST TRACK EXP.MASTER.CBL'S FD EXACTLY.        *
000500*----------------------------------------------------------------*
000600*    061502  PDS  GL-0233  SPLIT OUT OF EXP-MASTER.CBL SO THE    *
000700*                          BATCH DRIVERS COULD COPY THE RECORD   *
000800*                          WITHOUT DRAGGING IN A WHOLE PROGRAM.  *
000900*    021803  PDS  GL-0241  ROUNDED FILLER TO 280-BYTE BLOCKING.  *
001000*================================================================*
001100 01  EXW-EXPENSE-REC.
001200     05  EXW-EXPENSE-ID                PIC X(36).
001300     05  EXW-GROUP-ID                  PIC X(36).
001400     05  EXW-DESCRIPTION               PIC X(100).
001500     05  EXW-TOTAL-AMOUNT              PIC S9(8)V99
001600             SIGN TRAILING SEPARATE.
001700     05  EXW-CURRENCY                  PIC X(03).
001800     05  EXW-PAID-BY-USER-ID           PIC X(36).
001900     05  EXW-CATEGORY                  PIC X(30).
002000     05  EXW-EXPENSE-DATE              PIC 9(08).
002100     05  EXW-IS-SETTLED                PIC X(01).
002200         88  EXW-SETTLED-YES               VALUE 'Y'.
002300         88  EXW-SETTLED-NO                VALUE 'N'.
002400     05  FILLER                        PIC X(19).
