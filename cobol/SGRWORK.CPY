000100*================================================================*
000200*    SGRWORK.CPY - WORKING COPY OF THE SETTLEMENT RUN HEADER     *
000300*    RECORD, COPYd INTO SETLRUN WHEN IT STAGES THE RUN HEADER    *
000400*    AHEAD OF THE SETTLEMENT DETAIL LINES.                      *
000500*    FIELD LAYOUT MUST TRACK SET.RUNHDR.CBL'S FD EXACTLY.        *
000600*----------------------------------------------------------------*
000700*    061502  PDS  GL-0237  SPLIT OUT OF SET-RUNHDR.CBL.          *
000800*    021803  PDS  GL-0245  ROUNDED FILLER TO 280-BYTE BLOCKING.  *
000900*================================================================*
001000 01  SGW-RUNHDR-REC.
001100     05  SGW-RECORD-TYPE-CD            PIC X(01).
001200         88  SGW-RECORD-TYPE-HEADER        VALUE 'H'.
001300     05  SGW-SETTLEMENT-GROUP-ID       PIC X(36).
001400     05  SGW-GROUP-ID                  PIC X(36).
001500     05  SGW-SETTLED-AT                PIC 9(14).
001600     05  SGW-RUN-STATUS-CD             PIC X(01).
001700         88  SGW-RUN-STATUS-COMPLETE       VALUE 'C'.
001800         88  SGW-RUN-STATUS-IN-PROGRESS    VALUE 'I'.
001900         88  SGW-RUN-STATUS-ABORTED        VALUE 'A'.
002000     05  FILLER                        PIC X(192).
