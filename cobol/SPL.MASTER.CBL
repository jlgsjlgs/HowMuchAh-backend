000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPL-MASTER.
000300 AUTHOR.        B. HALVERSEN.
000400 INSTALLATION.  HOWMUCHAH GROUP LEDGER SYSTEMS - HOME OFFICE.
000500 DATE-WRITTEN.  03/14/1989.
000600 DATE-COMPILED. 02/18/2003.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*================================================================*
000900*                     C H A N G E   L O G                       *
001000*================================================================*
001100* DATE      BY   TICKET     DESCRIPTION                         *
001200*----------------------------------------------------------------*
001300* 031489    BH   GL-0018    ORIGINAL LAYOUT - EXPENSE SPLIT      *
001400*                           RECORD, ONE LINE PER PARTICIPANT.    *
001500* 091190    BH   GL-0056    ADDED IS-SETTLED FLAG.               *
001600* 042692    RMT  GL-0099    CHANGED AMOUNT-OWED FROM UNSIGNED    *
001700*                           TO SIGNED - CREDIT-MEMO SPLITS CAME  *
001800*                           IN NEGATIVE FROM THE OLD SYSTEM.     *
001900*                           (RESTRICTED BACK TO >= 0 BY EDIT -   *
002000*                           SEE GL-0099 EDIT SHEET.)             *
002100* 071594    RMT  GL-0115    ADDED EXPENSE-ID FK FOR THE JOIN      *
002200*                           BACK TO THE EXPENSE MASTER.          *
002300* 102898    JKW  GL-0167    Y2K REMEDIATION - NO DATE FIELDS ON   *
002400*                           THIS LAYOUT, NO CHANGE REQUIRED.      *
002500*                           ENTRY MADE FOR GL-0166 AUDIT TRAIL.  *
002600* 112000    PDS  GL-0211    ADDED SPM-KEY-VIEW REDEFINES FOR     *
002700*                           THE SETTLEMENT EXTRACT'S SORT KEY.   *
002800* 061502    PDS  GL-0234    ADDED SPM-PRINT-VIEW REDEFINES FOR   *
002900*                           THE SPLIT-DETAIL AUDIT LISTING.     *
003000* 021803    PDS  GL-0242    ROUNDED FILLER TO MATCH THE 280-BYTE *
003100*                           EXPENSE AND SETTLEMENT BLOCKING.      *
003200* 062904    DMO  GL-0260    ADDED SPM-SPLIT-SEQ-NBR (COMP-3) - THE *
003300*                           AUDIT LISTING NEEDED EACH SPLIT'S     *
003400*                           POSITION WITHIN ITS EXPENSE'S BATCH   *
003500*                           PRESERVED ON DISK, NOT RECOMPUTED.    *
003600*================================================================*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS GROUP-DIGITS IS "0" THRU "9"
004400     UPSI-0 IS SPM-TEST-RUN-SW.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SPL-MASTER-FILE ASSIGN TO EXPENSE-SPLIT-FILE
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-SPM-FILE-STATUS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  SPL-MASTER-FILE
005300     LABEL RECORDS ARE STANDARD.
005400 01  SPL-MASTER-RECORD.
005500     05  SPM-SPLIT-ID                  PIC X(36).
005600     05  SPM-EXPENSE-ID                 PIC X(36).
005700     05  SPM-USER-ID                   PIC X(36).
005800     05  SPM-AMOUNT-OWED               PIC S9(8)V99
005900             SIGN TRAILING SEPARATE.
006000     05  SPM-IS-SETTLED                PIC X(01).
006100         88  SPM-SETTLED-YES               VALUE 'Y'.
006200         88  SPM-SETTLED-NO                VALUE 'N'.
006300     05  SPM-SPLIT-SEQ-NBR              PIC S9(3)       COMP-3.
006400     05  FILLER                        PIC X(158).
006500*----------------------------------------------------------------*
006600*    KEY-ONLY VIEW - USED TO SORT THE UNSETTLED-SPLIT EXTRACT    *
006700*    BY EXPENSE-ID AHEAD OF THE BALANCE-CALCULATION PASS.        *
006800*----------------------------------------------------------------*
006900 01  SPM-KEY-VIEW REDEFINES SPL-MASTER-RECORD.
007000     05  SPM-KEY-SPLIT-ID              PIC X(36).
007100     05  SPM-KEY-EXPENSE-ID            PIC X(36).
007200     05  SPM-KEY-USER-ID               PIC X(36).
007300     05  FILLER                        PIC X(172).
007400*----------------------------------------------------------------*
007500*    EDITED-AMOUNT VIEW - SPLIT-DETAIL AUDIT LISTING.             *
007600*----------------------------------------------------------------*
007700 01  SPM-PRINT-VIEW REDEFINES SPL-MASTER-RECORD.
007800     05  FILLER                        PIC X(72).
007900     05  SPM-PRINT-AMOUNT-OWED         PIC $$$,$$$,$$9.99.
008000     05  FILLER                        PIC X(194).
008100*----------------------------------------------------------------*
008200*    STATUS-ONLY VIEW - SETLRUN'S SETTLED-FLAG FLIP TOUCHES      *
008300*    JUST THIS ONE BYTE WHEN A RUN CLOSES OUT A SPLIT.           *
008400*----------------------------------------------------------------*
008500 01  SPM-STATUS-VIEW REDEFINES SPL-MASTER-RECORD.
008600     05  FILLER                        PIC X(108).
008700     05  SPM-STATUS-ONLY-CD            PIC X(01).
008800     05  FILLER                        PIC X(171).
008900 WORKING-STORAGE SECTION.
009000 01  WS-SPM-FILE-STATUS                PIC X(02).
009100 01  WS-SPM-REC-CT                      PIC S9(08) COMP.
009200 PROCEDURE DIVISION.
009300 0100-MAINLINE.
009400     PERFORM 1000-VALIDATE-LAYOUT THRU 1000-EXIT.
009500     STOP RUN.
009600 1000-VALIDATE-LAYOUT.
009700     ADD 1 TO WS-SPM-REC-CT.
009800 1000-EXIT.
009900     EXIT.
