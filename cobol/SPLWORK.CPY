000100*================================================================*
000200*    SPLWORK.CPY - WORKING COPY OF THE EXPENSE SPLIT RECORD,     *
000300*    COPYd INTO EXPSPLIT AND SETLRUN'S WORKING-STORAGE TABLES.   *
000400*    FIELD LAYOUT MUST TRACK SPL.MASTER.CBL'S FD EXACTLY.        *
000500*----------------------------------------------------------------*
000600*    061502  PDS  GL-0234  SPLIT OUT OF SPL-MASTER.CBL.          *
000700*    021803  PDS  GL-0242  ROUNDED FILLER TO 280-BYTE BLOCKING.  *
000750*    062904  DMO  GL-0260  ADDED SPW-SPLIT-SEQ-NBR (COMP-3).     *
000800*================================================================*
000900 01  SPW-SPLIT-REC.
001000     05  SPW-SPLIT-ID                  PIC X(36).
001100     05  SPW-EXPENSE-ID                PIC X(36).
001200     05  SPW-USER-ID                   PIC X(36).
001300     05  SPW-AMOUNT-OWED               PIC S9(8)V99
001400             SIGN TRAILING SEPARATE.
001500     05  SPW-IS-SETTLED                PIC X(01).
001600         88  SPW-SETTLED-YES               VALUE 'Y'.
001700         88  SPW-SETTLED-NO                VALUE 'N'.
001750     05  SPW-SPLIT-SEQ-NBR              PIC S9(3)       COMP-3.
001800     05  FILLER                        PIC X(158).
