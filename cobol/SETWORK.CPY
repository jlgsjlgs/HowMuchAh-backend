000100*================================================================*
000200*    SETWORK.CPY - WORKING COPY OF THE SETTLEMENT TRANSACTION    *
000300*    LINE, COPYd INTO SETLRUN WHEN IT WRITES OUT EACH PAYER/     *
000400*    PAYEE SETTLEMENT PRODUCED BY THE DEBT-MINIMIZE PASS.        *
000500*    FIELD LAYOUT MUST TRACK SET.TRANLOG.CBL'S FD EXACTLY.       *
000600*----------------------------------------------------------------*
000700*    061502  PDS  GL-0238  SPLIT OUT OF SET-TRANLOG.CBL.         *
000800*    021803  PDS  GL-0246  ROUNDED FILLER TO 280-BYTE BLOCKING.  *
000900*================================================================*
001000 01  STW-TRANLOG-REC.
001100     05  STW-RECORD-TYPE-CD            PIC X(01).
001200         88  STW-RECORD-TYPE-HEADER        VALUE 'H'.
001300         88  STW-RECORD-TYPE-DETAIL         VALUE 'D'.
001400         88  STW-RECORD-TYPE-TRAILER        VALUE 'T'.
001500     05  STW-SETTLEMENT-ID             PIC X(36).
001600     05  STW-SETTLEMENT-GROUP-ID       PIC X(36).
001700     05  STW-PAYER-USER-ID             PIC X(36).
001800     05  STW-PAYEE-USER-ID             PIC X(36).
001900     05  STW-CURRENCY                  PIC X(03).
002000     05  STW-AMOUNT                    PIC S9(8)V99
002100             SIGN TRAILING SEPARATE.
002200     05  FILLER                        PIC X(121).
