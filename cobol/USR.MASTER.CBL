000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USR-MASTER.
000300 AUTHOR.        R. MONTALVO-TATE.
000400 INSTALLATION.  HOWMUCHAH GROUP LEDGER SYSTEMS - HOME OFFICE.
000500 DATE-WRITTEN.  04/26/1992.
000600 DATE-COMPILED. 02/18/2003.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*================================================================*
000900*                     C H A N G E   L O G                       *
001000*================================================================*
001100* DATE      BY   TICKET     DESCRIPTION                         *
001200*----------------------------------------------------------------*
001300* 042692    RMT  GL-0100    ORIGINAL LAYOUT - USER LOOKUP        *
001400*                           RECORD, EMAIL AND DISPLAY NAME ONLY. *
001500*                           GROUP MEMBERSHIP/AUTH LIVES UPSTREAM  *
001600*                           OF THIS EXTRACT.                     *
001700* 071594    RMT  GL-0116    WIDENED USER-NAME FROM X(30) TO      *
001800*                           X(60) - DOUBLE-BYTE DISPLAY NAMES.   *
001900* 102898    JKW  GL-0168    Y2K REMEDIATION - NO DATE FIELDS ON   *
002000*                           THIS LAYOUT. ENTRY MADE FOR GL-0166  *
002100*                           AUDIT TRAIL ONLY.                    *
002200* 112000    PDS  GL-0212    ADDED USM-KEY-VIEW REDEFINES - USER  *
002300*                           TABLE IS LOADED BY EMAIL FOR THE     *
002400*                           DUPLICATE-EMAIL EDIT IN THE ONLINE.  *
002500* 061502    PDS  GL-0235    ADDED USM-PRINT-VIEW REDEFINES FOR   *
002600*                           THE SETTLEMENT REPORT'S NAME LOOKUP. *
002700* 021803    PDS  GL-0243    ROUNDED FILLER TO 280-BYTE BLOCKING  *
002800*                           TO MATCH THE OTHER LEDGER LAYOUTS.   *
002900*================================================================*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS GROUP-DIGITS IS "0" THRU "9"
003700     UPSI-0 IS USM-TEST-RUN-SW.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT USR-MASTER-FILE ASSIGN TO USER-FILE
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-USM-FILE-STATUS.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  USR-MASTER-FILE
004600     LABEL RECORDS ARE STANDARD.
004700 01  USR-MASTER-RECORD.
004800     05  USM-USER-ID                   PIC X(36).
004900     05  USM-EMAIL                     PIC X(100).
005000     05  USM-USER-NAME                 PIC X(60).
005100     05  FILLER                        PIC X(84).
005200*----------------------------------------------------------------*
005300*    KEY-ONLY VIEW - LOADED INTO THE SETTLEMENT REPORT'S         *
005400*    IN-MEMORY USER TABLE, SEARCHED BY USM-KEY-USER-ID.          *
005500*----------------------------------------------------------------*
005600 01  USM-KEY-VIEW REDEFINES USR-MASTER-RECORD.
005700     05  USM-KEY-USER-ID               PIC X(36).
005800     05  FILLER                        PIC X(244).
005900*----------------------------------------------------------------*
006000*    NAME-ONLY VIEW - THE SETTLEMENT REPORT PRINTS PAYER-NAME   *
006100*    AND PAYEE-NAME, NEVER THE RAW USER-ID.                      *
006200*----------------------------------------------------------------*
006300 01  USM-PRINT-VIEW REDEFINES USR-MASTER-RECORD.
006400     05  FILLER                        PIC X(36).
006500     05  FILLER                        PIC X(100).
006600     05  USM-PRINT-USER-NAME           PIC X(60).
006700     05  FILLER                        PIC X(84).
006800*----------------------------------------------------------------*
006900*    EMAIL-ONLY VIEW - THE ONLINE'S DUPLICATE-EMAIL EDIT SEARCHES*
007000*    THIS TABLE BY EMAIL ALONE, NOT THE FULL RECORD.             *
007100*----------------------------------------------------------------*
007200 01  USM-EMAIL-VIEW REDEFINES USR-MASTER-RECORD.
007300     05  FILLER                        PIC X(36).
007400     05  USM-EMAIL-ONLY                PIC X(100).
007500     05  FILLER                        PIC X(144).
007600 WORKING-STORAGE SECTION.
007700 01  WS-USM-FILE-STATUS                PIC X(02).
007800 01  WS-USM-REC-CT                      PIC S9(08) COMP.
007900 PROCEDURE DIVISION.
008000 0100-MAINLINE.
008100     PERFORM 1000-VALIDATE-LAYOUT THRU 1000-EXIT.
008200     STOP RUN.
008300 1000-VALIDATE-LAYOUT.
008400     ADD 1 TO WS-USM-REC-CT.
008500 1000-EXIT.
008600     EXIT.
