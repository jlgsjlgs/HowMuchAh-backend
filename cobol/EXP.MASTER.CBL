000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EXP-MASTER.
000300 AUTHOR.        B. HALVERSEN.
000400 INSTALLATION.  HOWMUCHAH GROUP LEDGER SYSTEMS - HOME OFFICE.
000500 DATE-WRITTEN.  03/14/1989.
000600 DATE-COMPILED. 02/18/2003.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*================================================================*
000900*                     C H A N G E   L O G                       *
001000*================================================================*
001100* DATE      BY   TICKET     DESCRIPTION                         *
001200*----------------------------------------------------------------*
001300* 031489    BH   GL-0017    ORIGINAL LAYOUT - EXPENSE MASTER     *
001400*                           RECORD FOR GROUP LEDGER EXTRACT.     *
001500* 091190    BH   GL-0055    ADDED CATEGORY FIELD PER FINANCE     *
001600*                           REQUEST - SPENDING ANALYSIS RPT.     *
001700* 042692    RMT  GL-0098    WIDENED DESCRIPTION FIELD FROM       *
001800*                           X(60) TO X(100) - TRUNCATION BUGS.   *
001900* 071594    RMT  GL-0114    ADDED PAID-BY-USER-ID - SETTLEMENT   *
002000*                           PROJECT NEEDS PAYER ON THE RECORD.   *
002100* 033196    JKW  GL-0140    ADDED IS-SETTLED FLAG AND 88-LEVELS. *
002200* 102898    JKW  GL-0166    Y2K REMEDIATION - EXPENSE-DATE WAS   *
002300*                           9(06) YYMMDD, EXPANDED TO 9(08)      *
002400*                           CCYYMMDD. SEE GL-0166 TEST PLAN.     *
002500* 051599    JKW  GL-0171    Y2K SIGN-OFF - NO FURTHER DATE        *
002600*                           FIELDS REMAIN TWO-DIGIT IN THIS      *
002700*                           LAYOUT.                              *
002800* 112000    PDS  GL-0210    ADDED EXM-KEY-VIEW REDEFINES FOR     *
002900*                           THE NIGHTLY SETTLEMENT EXTRACT'S     *
003000*                           IN-MEMORY TABLE SEARCH.              *
003100* 061502    PDS  GL-0233    ADDED EXM-PRINT-VIEW REDEFINES FOR   *
003200*                           THE SETTLEMENT CONTROL-BREAK RPT.    *
003300* 021803    PDS  GL-0241    ROUNDED OUT FILLER TO 280-BYTE       *
003400*                           RECORD TO MATCH THE SPLIT AND        *
003500*                           SETTLEMENT LAYOUTS' BLOCKING.        *
003600*================================================================*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS GROUP-DIGITS IS "0" THRU "9"
004400     UPSI-0 IS EXM-TEST-RUN-SW.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT EXP-MASTER-FILE ASSIGN TO EXPENSE-FILE
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-EXM-FILE-STATUS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  EXP-MASTER-FILE
005300     LABEL RECORDS ARE STANDARD.
005400 01  EXP-MASTER-RECORD.
005500     05  EXM-EXPENSE-ID                PIC X(36).
005600     05  EXM-GROUP-ID                  PIC X(36).
005700     05  EXM-DESCRIPTION               PIC X(100).
005800     05  EXM-TOTAL-AMOUNT              PIC S9(8)V99
005900             SIGN TRAILING SEPARATE.
006000     05  EXM-CURRENCY                  PIC X(03).
006100     05  EXM-PAID-BY-USER-ID           PIC X(36).
006200     05  EXM-CATEGORY                  PIC X(30).
006300     05  EXM-EXPENSE-DATE              PIC 9(08).
006400     05  EXM-IS-SETTLED                PIC X(01).
006500         88  EXM-SETTLED-YES               VALUE 'Y'.
006600         88  EXM-SETTLED-NO                VALUE 'N'.
006700     05  FILLER                        PIC X(19).
006800*----------------------------------------------------------------*
006900*    EXPENSE-DATE BROKEN OUT TO CCYY/MM/DD FOR AGE-OF-EXPENSE     *
007000*    EDITS IN THE MONTH-END STALE-EXPENSE REPORT.                *
007100*----------------------------------------------------------------*
007200     05  EXM-EXPENSE-DATE-YMD REDEFINES EXM-EXPENSE-DATE.
007300         10  EXM-EXP-DATE-CCYY         PIC 9(04).
007400         10  EXM-EXP-DATE-MM           PIC 9(02).
007500         10  EXM-EXP-DATE-DD           PIC 9(02).
007600*----------------------------------------------------------------*
007700*    KEY-ONLY VIEW - USED BY SETLRUN TO BUILD THE IN-MEMORY      *
007800*    EXPENSE TABLE WITHOUT CARRYING THE FULL 280-BYTE RECORD.    *
007900*----------------------------------------------------------------*
008000 01  EXM-KEY-VIEW REDEFINES EXP-MASTER-RECORD.
008100     05  EXM-KEY-EXPENSE-ID            PIC X(36).
008200     05  EXM-KEY-GROUP-ID              PIC X(36).
008300     05  FILLER                        PIC X(208).
008400*----------------------------------------------------------------*
008500*    EDITED-AMOUNT VIEW - USED WHEN THE EXPENSE RECORD IS        *
008600*    SPOOLED DIRECTLY TO A LISTING RATHER THAN A DATA FILE.      *
008700*----------------------------------------------------------------*
008800 01  EXM-PRINT-VIEW REDEFINES EXP-MASTER-RECORD.
008900     05  FILLER                        PIC X(72).
009000     05  EXM-PRINT-TOTAL-AMOUNT        PIC $$$,$$$,$$9.99.
009100     05  FILLER                        PIC X(194).
009200 WORKING-STORAGE SECTION.
009300 01  WS-EXM-FILE-STATUS                PIC X(02).
009400 01  WS-EXM-REC-CT                      PIC S9(08) COMP.
009500 PROCEDURE DIVISION.
009600 0100-MAINLINE.
009700     PERFORM 1000-VALIDATE-LAYOUT THRU 1000-EXIT.
009800     STOP RUN.
009900 1000-VALIDATE-LAYOUT.
010000     ADD 1 TO WS-EXM-REC-CT.
010100 1000-EXIT.
010200     EXIT.
