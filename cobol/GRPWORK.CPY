000100*================================================================*
000200*    GRPWORK.CPY - WORKING COPY OF THE GROUP LOOKUP RECORD,      *
000300*    COPYd INTO SETLRUN'S GROUP-ID VALIDATION TABLE.             *
000400*    FIELD LAYOUT MUST TRACK GRP.MASTER.CBL'S FD EXACTLY.        *
000500*----------------------------------------------------------------*
000600*    061502  PDS  GL-0236  SPLIT OUT OF GRP-MASTER.CBL.          *
000700*    021803  PDS  GL-0244  ROUNDED FILLER TO 280-BYTE BLOCKING.  *
000800*================================================================*
000900 01  GRW-GROUP-REC.
001000     05  GRW-GROUP-ID                  PIC X(36).
001100     05  GRW-GROUP-NAME                PIC X(60).
001200     05  GRW-OWNER-USER-ID             PIC X(36).
001300     05  FILLER                        PIC X(148).
