000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GRP-MASTER.
000300 AUTHOR.        R. MONTALVO-TATE.
000400 INSTALLATION.  HOWMUCHAH GROUP LEDGER SYSTEMS - HOME OFFICE.
000500 DATE-WRITTEN.  04/26/1992.
000600 DATE-COMPILED. 02/18/2003.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*================================================================*
000900*                     C H A N G E   L O G                       *
001000*================================================================*
001100* DATE      BY   TICKET     DESCRIPTION                         *
001200*----------------------------------------------------------------*
001300* 042692    RMT  GL-0101    ORIGINAL LAYOUT - GROUP LOOKUP       *
001400*                           RECORD. GROUP CREATE/UPDATE/DELETE   *
001500*                           CRUD STAYS IN THE ONLINE - THIS      *
001600*                           EXTRACT IS READ-ONLY FOR THE         *
001700*                           SETTLEMENT BATCH'S GROUP-ID JOIN.    *
001800* 071594    RMT  GL-0117    ADDED OWNER-USER-ID.                 *
001900* 102898    JKW  GL-0169    Y2K REMEDIATION - NO DATE FIELDS ON   *
002000*                           THIS LAYOUT. ENTRY MADE FOR GL-0166  *
002100*                           AUDIT TRAIL ONLY.                    *
002200* 112000    PDS  GL-0213    ADDED GRM-KEY-VIEW REDEFINES FOR     *
002300*                           THE SETTLEMENT EXTRACT'S GROUP-ID    *
002400*                           LOOKUP TABLE.                        *
002500* 061502    PDS  GL-0236    ADDED GRM-PRINT-VIEW REDEFINES FOR   *
002600*                           THE GROUP ROSTER LISTING.            *
002700* 021803    PDS  GL-0244    ADDED GRM-AUDIT-VIEW REDEFINES -     *
002800*                           OWNERSHIP-CHANGE REPORT NEEDED THE   *
002900*                           OWNER FIELD ISOLATED FROM THE NAME.  *
003000*                           ROUNDED FILLER TO 280-BYTE BLOCKING. *
003100*================================================================*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-370.
003500 OBJECT-COMPUTER. IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS GROUP-DIGITS IS "0" THRU "9"
003900     UPSI-0 IS GRM-TEST-RUN-SW.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT GRP-MASTER-FILE ASSIGN TO GROUP-FILE
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-GRM-FILE-STATUS.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  GRP-MASTER-FILE
004800     LABEL RECORDS ARE STANDARD.
004900 01  GRP-MASTER-RECORD.
005000     05  GRM-GROUP-ID                  PIC X(36).
005100     05  GRM-GROUP-NAME                PIC X(60).
005200     05  GRM-OWNER-USER-ID             PIC X(36).
005300     05  FILLER                        PIC X(148).
005400*----------------------------------------------------------------*
005500*    KEY-ONLY VIEW - SETLRUN LOADS GROUP-FILE BY GROUP-ID TO     *
005600*    VALIDATE A RUN'S TARGET GROUP EXISTS BEFORE IT STARTS.      *
005700*----------------------------------------------------------------*
005800 01  GRM-KEY-VIEW REDEFINES GRP-MASTER-RECORD.
005900     05  GRM-KEY-GROUP-ID              PIC X(36).
006000     05  FILLER                        PIC X(244).
006100*----------------------------------------------------------------*
006200*    PRINT VIEW - GROUP ROSTER LISTING (NAME ONLY, NO OWNER).    *
006300*----------------------------------------------------------------*
006400 01  GRM-PRINT-VIEW REDEFINES GRP-MASTER-RECORD.
006500     05  FILLER                        PIC X(36).
006600     05  GRM-PRINT-GROUP-NAME          PIC X(60).
006700     05  FILLER                        PIC X(184).
006800*----------------------------------------------------------------*
006900*    AUDIT VIEW - OWNER FIELD ISOLATED FOR THE OWNERSHIP-CHANGE  *
007000*    EXCEPTION REPORT (NOT PART OF THE SETTLEMENT BATCH).         *
007100*----------------------------------------------------------------*
007200 01  GRM-AUDIT-VIEW REDEFINES GRP-MASTER-RECORD.
007300     05  FILLER                        PIC X(96).
007400     05  GRM-AUDIT-OWNER-USER-ID       PIC X(36).
007500     05  FILLER                        PIC X(148).
007600 WORKING-STORAGE SECTION.
007700 01  WS-GRM-FILE-STATUS                PIC X(02).
007800 01  WS-GRM-REC-CT                      PIC S9(08) COMP.
007900 PROCEDURE DIVISION.
008000 0100-MAINLINE.
008100     PERFORM 1000-VALIDATE-LAYOUT THRU 1000-EXIT.
008200     STOP RUN.
008300 1000-VALIDATE-LAYOUT.
008400     ADD 1 TO WS-GRM-REC-CT.
008500 1000-EXIT.
008600     EXIT.
