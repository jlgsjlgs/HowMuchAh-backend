000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SET-RUNHDR.
000300 AUTHOR.        J. K. WEISS.
000400 INSTALLATION.  HOWMUCHAH GROUP LEDGER SYSTEMS - HOME OFFICE.
000500 DATE-WRITTEN.  03/31/1995.
000600 DATE-COMPILED. 02/18/2003.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*================================================================*
000900*                     C H A N G E   L O G                       *
001000*================================================================*
001100* DATE      BY   TICKET     DESCRIPTION                         *
001200*----------------------------------------------------------------*
001300* 033196    JKW  GL-0141    ORIGINAL LAYOUT - SETTLEMENT RUN      *
001400*                           HEADER. ONE RECORD WRITTEN PER       *
001500*                           EXECUTESETTLEMENT BATCH RUN, AHEAD   *
001600*                           OF ITS SETTLEMENT TRANSACTION LINES. *
001700* 102898    JKW  GL-0170    Y2K REMEDIATION - SETTLED-AT WAS      *
001800*                           9(12) YYMMDDHHMMSS, EXPANDED TO      *
001900*                           9(14) CCYYMMDDHHMMSS.                *
002000* 051599    JKW  GL-0172    Y2K SIGN-OFF.                        *
002100* 112000    PDS  GL-0214    ADDED SRH-RUN-STATUS-CD AND 88-LEVELS*
002200*                           SO A CRASHED RUN COULD BE TOLD FROM  *
002300*                           A COMPLETED ONE ON RESTART.          *
002400* 061502    PDS  GL-0237    ADDED SRH-SETTLED-AT-PARTS REDEFINES *
002500*                           FOR THE SETTLEMENT REPORT'S RUN-DATE *
002600*                           HEADING LINE.                       *
002700* 021803    PDS  GL-0245    ADDED SRH-KEY-VIEW AND SRH-STATUS-   *
002800*                           VIEW REDEFINES. ROUNDED FILLER TO    *
002900*                           280-BYTE BLOCKING.                  *
003000*================================================================*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-370.
003400 OBJECT-COMPUTER. IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS GROUP-DIGITS IS "0" THRU "9"
003800     UPSI-0 IS SRH-TEST-RUN-SW.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SET-RUNHDR-FILE ASSIGN TO SETTLEMENT-GROUP-FILE
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-SRH-FILE-STATUS.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  SET-RUNHDR-FILE
004700     LABEL RECORDS ARE STANDARD.
004800 01  SET-RUNHDR-RECORD.
004900     05  SRH-RECORD-TYPE-CD            PIC X(01).
005000         88  SRH-RECORD-TYPE-HEADER        VALUE 'H'.
005100     05  SRH-SETTLEMENT-GROUP-ID       PIC X(36).
005200     05  SRH-GROUP-ID                  PIC X(36).
005300     05  SRH-SETTLED-AT                PIC 9(14).
005400     05  SRH-RUN-STATUS-CD             PIC X(01).
005500         88  SRH-RUN-STATUS-COMPLETE       VALUE 'C'.
005600         88  SRH-RUN-STATUS-IN-PROGRESS    VALUE 'I'.
005700         88  SRH-RUN-STATUS-ABORTED        VALUE 'A'.
005800     05  FILLER                        PIC X(192).
005900*----------------------------------------------------------------*
006000*    SETTLED-AT BROKEN OUT TO CCYY/MM/DD/HH/MM/SS FOR THE        *
006100*    SETTLEMENT REPORT'S RUN-DATE HEADING LINE.                  *
006200*----------------------------------------------------------------*
006300     05  SRH-SETTLED-AT-PARTS REDEFINES SRH-SETTLED-AT.
006400         10  SRH-SETTLED-AT-CCYY       PIC 9(04).
006500         10  SRH-SETTLED-AT-MM         PIC 9(02).
006600         10  SRH-SETTLED-AT-DD         PIC 9(02).
006700         10  SRH-SETTLED-AT-HH         PIC 9(02).
006800         10  SRH-SETTLED-AT-MIN        PIC 9(02).
006900         10  SRH-SETTLED-AT-SS         PIC 9(02).
007000*----------------------------------------------------------------*
007100*    KEY-ONLY VIEW - SETLRUN SEARCHES PRIOR RUN HEADERS BY       *
007200*    SETTLEMENT-GROUP-ID WHEN RESOLVING A SETTLEMENT'S PARENT.   *
007300*----------------------------------------------------------------*
007400 01  SRH-KEY-VIEW REDEFINES SET-RUNHDR-RECORD.
007500     05  FILLER                        PIC X(01).
007600     05  SRH-KEY-SETTLEMENT-GROUP-ID   PIC X(36).
007700     05  SRH-KEY-GROUP-ID              PIC X(36).
007800     05  FILLER                        PIC X(207).
007900*----------------------------------------------------------------*
008000*    STATUS-ONLY VIEW - RESTART LOGIC TESTS JUST THIS BYTE.      *
008100*----------------------------------------------------------------*
008200 01  SRH-STATUS-VIEW REDEFINES SET-RUNHDR-RECORD.
008300     05  FILLER                        PIC X(87).
008400     05  SRH-STATUS-ONLY-CD            PIC X(01).
008500     05  FILLER                        PIC X(192).
008600 WORKING-STORAGE SECTION.
008700 01  WS-SRH-FILE-STATUS                PIC X(02).
008800 01  WS-SRH-REC-CT                      PIC S9(08) COMP.
008900 PROCEDURE DIVISION.
009000 0100-MAINLINE.
009100     PERFORM 1000-VALIDATE-LAYOUT THRU 1000-EXIT.
009200     STOP RUN.
009300 1000-VALIDATE-LAYOUT.
009400     ADD 1 TO WS-SRH-REC-CT.
009500 1000-EXIT.
009600     EXIT.
